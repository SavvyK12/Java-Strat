000010************************************************************
000020* STKWGHT.CPY
000030* INVENTURE GROWTH AND SECURITIES  -  MARKET DATA SERVICES
000040*-----------------------------------------------------------
000050* COPY MEMBER   : STKWGHT
000060* DESCRIPTION   : OPTIMAL PORTFOLIO WEIGHT RECORD.  ONE RECORD
000070*                 PER TICKER, WRITTEN BY STKOPTIM, READ BY
000080*                 STKBKTST FOR SECTION 1 OF THE BACKTEST
000090*                 RESULTS REPORT.
000100*-----------------------------------------------------------
000110* CHANGE LOG
000120*   2004-11-09  SRP  STK0005  ORIGINAL COPY MEMBER                 STK0005
000121*   2013-06-02  RJT  STK0050  WIDENED PER AUDIT - RECORD HEADER    STK0050
000122*                    FIELDS, RAW WEIGHT, RUN DATE AND SIMULATION
000123*                    COUNT ADDED SO ONE RECORD CARRIES THE FULL
000124*                    OPTIMIZATION RESULT LINE FOR THE TICKER
000130************************************************************
000140 01  OPTIMAL-WEIGHT-RECORD.
000141     05  OWT-RECORD-TYPE             PIC X(01).
000142         88  OWT-TYPE-WEIGHT               VALUE '1'.
000143     05  OWT-RUN-ID                  PIC X(08).
000144     05  OWT-TICKER-SEQ-NBR          PIC 9(03).
000150     05  OWT-TICKER                  PIC X(08).
000160     05  OWT-WEIGHT-PCT              PIC 9(03)V9(04).
000161     05  OWT-RAW-WEIGHT-PCT          PIC 9(03)V9(04).
000162     05  OWT-RUN-DATE.
000163         10  OWT-RUN-YEAR            PIC 9(04).
000164         10  OWT-RUN-MONTH           PIC 9(02).
000165         10  OWT-RUN-DAY             PIC 9(02).
000166     05  OWT-SIMULATIONS-RUN         PIC 9(03).
000167     05  OWT-BEST-SHARPE             PIC S9(03)V9(04).
000170     05  FILLER                      PIC X(12).
000180************************************************************
000190* END OF COPY MEMBER STKWGHT
000200************************************************************
