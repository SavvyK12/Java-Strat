000010************************************************************
000020* Author: SANDEEP
000030* Date: 09-19-1993
000040* Purpose: MONTE-CARLO PORTFOLIO WEIGHT OPTIMIZATION.  RUNS
000050*        : RANDOM NORMALIZED WEIGHT TRIALS AGAINST THE
000060*        : TICKER DAILY RETURN SERIES, SCORES EACH TRIAL BY
000070*        : SHARPE RATIO, AND KEEPS THE BEST-SCORING WEIGHT
000080*        : VECTOR.
000090* Tectonics: COBC
000100************************************************************
000110 IDENTIFICATION DIVISION.
000120*-----------------------*
000130 PROGRAM-ID.    STKOPTIM.
000140 AUTHOR.        SANDEEP.
000150 INSTALLATION.  INVENTURE GROWTH AND SECURITIES.
000160 DATE-WRITTEN.  09/19/1993.
000170 DATE-COMPILED.
000180 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000190************************************************************
000200*                    C H A N G E   L O G
000210*
000220* DATE       PGMR  REQUEST    DESCRIPTION
000230* ---------  ----  ---------  ------------------------------
000240* 09/19/1993 SRP   STK0004    ORIGINAL PROGRAM - ONE LEVEL         STK0004
000250*                             OF STOCK RETURNS, FIXED WGTS
000260* 04/02/1994 SRP   STK0010    ADD IN-HOUSE RANDOM WEIGHT           STK0010
000270*                             DRAW (NO VENDOR MATH LIBRARY)
000280* 11/05/1995 TKM   STK0012    RAISE SIMULATION COUNT TO 100        STK0012
000290* 02/14/1996 SRP   STK0016    MOVE PRICE LAYOUT TO COPY            STK0016
000300*                             MEMBER STKPRICE
000310* 01/11/1998 SRP   STK0019    YEAR 2000 REVIEW - TRADE-DATE        STK0019
000320*                             4-DIGIT CENTURY ALREADY, NO
000330*                             CHANGE NEEDED
000340* 08/22/1999 SRP   STK0020    Y2K FINAL SIGN-OFF - RETESTED        STK0020
000350* 05/02/2001 TKM   STK0026    RAISE WORKING TABLE TO 2000          STK0026
000360*                             TRADING DAYS
000370* 10/17/2003 SRP   STK0030    CLEAN UP FILE STATUS DISPLAYS        STK0030
000380* 07/09/2007 DLH   STK0037    ADD SECURITY PARAGRAPH PER           STK0037
000390*                             AUDIT FINDING
000400* 02/11/2012 DLH   STK0044    SQRT/LN/EXP DONE BY SERIES           STK0044
000410*                             EXPANSION - NO INTRINSIC
000420*                             FUNCTIONS ON THIS COMPILER
000421* 03/14/2013 MJT   STK0046    WEIGHT, DRAWDOWN, LN AND SQRT WORK   STK0046
000422*                             AREAS CHANGED FROM COMP-3 TO DISPLAY -
000423*                             THIS SHOP DOES NOT PACK ITS FIGURES
000424* 06/02/2013 RJT   STK0048    BEST-SHARPE REPLACE COUNT ADDED      STK0048
000425*                             FOR THE EOJ SUMMARY DISPLAY
000426* 06/09/2013 RJT   STK0054    WRITE-ONE-WEIGHT NOW CLEARS THE      STK0054
000427*                             RECORD AND SETS RECORD-TYPE BEFORE
000428*                             MOVING TICKER/WEIGHT - MATCHES
000429*                             XTRCT'S CLEAR-THEN-FILL HABIT
000430************************************************************
000440 ENVIRONMENT DIVISION.
000450*-----------------------*
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490*
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520*
000530     SELECT WORK-PRICE-IN   ASSIGN TO WORKPRC
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS  IS  WS-WORKPRC-STATUS.
000560*
000570     SELECT OPT-WGHT-OUT    ASSIGN TO OPTWGHT
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS  IS  WS-OPTWGHT-STATUS.
000600*-----------------------*
000610 DATA DIVISION.
000620*-----------------------*
000630 FILE SECTION.
000640*
000650 FD  WORK-PRICE-IN RECORDING MODE F.
000660     COPY STKPRICE.
000670*
000680 FD  OPT-WGHT-OUT RECORDING MODE F.
000690     COPY STKWGHT.
000700*
000710 WORKING-STORAGE SECTION.
000720*
000730 77  WORKPRC-EOF-SWITCH          PIC X VALUE 'N'.
000731     88  WORKPRC-EOF                   VALUE 'Y'.
000740*
000780 77  WS-WORKPRC-STATUS           PIC X(02) VALUE SPACES.
000790 77  WS-OPTWGHT-STATUS           PIC X(02) VALUE SPACES.
000791 77  WS-BEST-REPLACED-CNT        PIC S9(03) COMP VALUE ZERO.
000800*
000810 01  SYSTEM-DATE-AND-TIME.
000820     05  CURRENT-DATE.
000830         10  CURRENT-YEAR           PIC 9(02).
000840         10  CURRENT-MONTH          PIC 9(02).
000850         10  CURRENT-DAY            PIC 9(02).
000860     05  CURRENT-TIME.
000870         10  CURRENT-HOUR           PIC 9(02).
000880         10  CURRENT-MINUTE         PIC 9(02).
000890         10  CURRENT-SECOND         PIC 9(02).
000900         10  CURRENT-HNDSEC         PIC 9(02).
000910     05  FILLER                     PIC X(10).
000920*
000930 01  SUBSCRIPTS                  BINARY.
000940     05  WS-TICKER-COUNT             PIC S9(04).
000950     05  WS-DAY-COUNT                PIC S9(07).
000960     05  WS-DAY-SUB                  PIC S9(07).
000970     05  WS-TICK-SUB                 PIC S9(04).
000980     05  WS-SIM-NUMBER                PIC S9(04).
000990     05  FILLER                       PIC S9(04).
001000*
001010*    PRICE HISTORY AND PER-STOCK DAILY RETURN TABLES.
001020*
001030 01  WS-PRICE-TABLE.
001040     05  WS-PRICE-ENTRY OCCURS 2000 TIMES.
001050         10  WS-PRICE-VALUE OCCURS 5 TIMES
001060                                    PIC S9(07)V9(04).
001070     05  FILLER                     PIC X(01).
001080*
001090 01  WS-SAVED-TICKER-TBL OCCURS 5 TIMES
001100                                    PIC X(08).
001110*
001120 01  WS-MOD-WORK.
001130     05  WS-MOD-QUOT                 PIC S9(03) COMP.
001140     05  WS-MOD-REM                  PIC S9(03) COMP.
001150     05  FILLER                      PIC X(01).
001160*
001170 01  WS-STOCK-RETURN-TABLE.
001180     05  WS-STOCK-RETURN-TICKER OCCURS 5 TIMES.
001190         10  WS-STOCK-RETURN OCCURS 2000 TIMES
001200                                    PIC S9(03)V9(06).
001210     05  FILLER                     PIC X(01).
001220*
001230*    MONTE-CARLO WEIGHT TABLES - CURRENT TRIAL, AND BEST
001240*    SHARPE TRIAL KEPT ACROSS ALL 100 SIMULATIONS.
001250*
001260 01  WS-WEIGHT-TABLE.
001270     05  WS-RAW-WEIGHT OCCURS 5 TIMES
001280                                    PIC S9(01)V9(08).
001290     05  WS-NORM-WEIGHT OCCURS 5 TIMES
001300                                    PIC S9(01)V9(08).
001310     05  FILLER                     PIC X(01).
001320*
001330 01  WS-BEST-WEIGHT-TABLE.
001340     05  WS-BEST-WEIGHT OCCURS 5 TIMES
001350                                    PIC S9(01)V9(08).
001360     05  WS-BEST-SHARPE              PIC S9(05)V9(06)
001370                                    VALUE -99999.
001380*
001390 01  WS-PORT-RETURN-TABLE.
001400     05  WS-PORT-RETURN OCCURS 2000 TIMES
001410                                    PIC S9(03)V9(06).
001420     05  FILLER                     PIC X(01).
001430*
001440 01  WS-RANDOM-WORK.
001450     05  WS-SEED                     PIC S9(09) COMP
001460                                    VALUE 7919.
001470     05  WS-PRODUCT                  PIC S9(18) COMP.
001480     05  WS-QUOTIENT                 PIC S9(09) COMP.
001490     05  WS-WEIGHT-SUM               PIC S9(01)V9(08).
001500*
001510 01  WS-METRIC-WORK.
001520     05  WS-MEAN-RETURN              PIC S9(03)V9(06).
001530     05  WS-VARIANCE-SUM              PIC S9(09)V9(06) COMP.
001540     05  WS-VARIANCE                  PIC S9(09)V9(06) COMP.
001550     05  WS-VOLATILITY                PIC S9(03)V9(06).
001560     05  WS-SHARPE                    PIC S9(05)V9(06).
001570     05  WS-MAX-DRAWDOWN              PIC S9(03)V9(06).
001580     05  WS-ANNUALIZED-RETURN         PIC S9(03)V9(06).
001590     05  FILLER                       PIC X(04).
001600*
001610 01  WS-DRAWDOWN-WORK.
001620     05  WS-DD-VALUE                  PIC S9(05)V9(06).
001630     05  WS-DD-PEAK                   PIC S9(05)V9(06).
001640     05  WS-DD-CURRENT                PIC S9(05)V9(06).
001650     05  FILLER                       PIC X(02).
001660*
001670*    SERIES-EXPANSION WORK AREA FOR LN, EXP AND SQRT (NO
001680*    INTRINSIC MATH FUNCTIONS ON THIS COMPILER LEVEL).
001690*
001700 01  WS-SERIES-WORK.
001710     05  WS-SERIES-INPUT              PIC S9(05)V9(09).
001720     05  WS-SERIES-RESULT             PIC S9(05)V9(09).
001730     05  WS-SERIES-TERM               PIC S9(05)V9(09).
001740     05  WS-SERIES-POWER              PIC S9(05)V9(09).
001750     05  WS-SERIES-SUB                PIC S9(03) COMP.
001760     05  WS-SQRT-GUESS                PIC S9(05)V9(09).
001770     05  WS-SQRT-SUB                  PIC S9(03) COMP.
001780     05  FILLER                       PIC X(01).
001790*
001800*    REDEFINES 1 - ALTERNATE VIEW OF THE RANDOM-NUMBER WORK
001810*    AREA FOR TRACE DISPLAYS WHEN UPSI-1 IS ON.
001820*
001830 01  WS-RANDOM-WORK-R REDEFINES WS-RANDOM-WORK.
001840     05  WS-RANDOM-WORK-BYTES         PIC X(25).
001850*
001860*    REDEFINES 2 - ALTERNATE VIEW OF THE METRIC WORK AREA.
001870*
001880 01  WS-METRIC-WORK-R REDEFINES WS-METRIC-WORK.
001890     05  WS-METRIC-WORK-BYTES         PIC X(67).
001900*
001910*    REDEFINES 3 - ALTERNATE VIEW OF THE DRAWDOWN WORK AREA.
001920*
001930 01  WS-DRAWDOWN-WORK-R REDEFINES WS-DRAWDOWN-WORK.
001940     05  WS-DRAWDOWN-WORK-BYTES       PIC X(35).
001950*
001960 PROCEDURE DIVISION.
001970*-----------------------*
001980 000-MAIN.
001990*
002000     ACCEPT CURRENT-DATE FROM DATE.
002010     ACCEPT CURRENT-TIME FROM TIME.
002020*
002030     PERFORM 800-INIT-REPORT.
002040     PERFORM 100-OPEN-FILES.
002050     PERFORM 200-LOAD-PRICE-TABLE.
002060*
002070     PERFORM 300-COMPUTE-RETURNS-ONE-TICKER
002080         VARYING WS-TICK-SUB FROM 1 BY 1
002090         UNTIL WS-TICK-SUB > WS-TICKER-COUNT.
002100*
002110     PERFORM 400-RUN-ONE-SIMULATION
002120         VARYING WS-SIM-NUMBER FROM 1 BY 1
002130         UNTIL WS-SIM-NUMBER > 100.
002140*
002150     PERFORM 500-WRITE-ONE-WEIGHT
002160         VARYING WS-TICK-SUB FROM 1 BY 1
002170         UNTIL WS-TICK-SUB > WS-TICKER-COUNT.
002180*
002190     DISPLAY '----------------------------------------'.
002200     DISPLAY 'SIMULATIONS RUN     : 100'.
002210     DISPLAY 'BEST SHARPE RATIO   : ' WS-BEST-SHARPE.
002215     DISPLAY 'BEST WEIGHTS REPLACED: ' WS-BEST-REPLACED-CNT.
002220     DISPLAY '----------------------------------------'.
002230*
002240     PERFORM 950-CLOSE-FILES.
002250     STOP RUN.
002260*
002270 100-OPEN-FILES.
002280*
002290     OPEN INPUT  WORK-PRICE-IN.
002300     OPEN OUTPUT OPT-WGHT-OUT.
002310*
002320 200-LOAD-PRICE-TABLE.
002330*
002340     READ WORK-PRICE-IN
002350         AT END MOVE 'Y' TO WORKPRC-EOF-SWITCH.
002360*
002370     IF PRC-HEADER-RECORD
002380         MOVE PRC-TICKER-COUNT TO WS-TICKER-COUNT
002390         PERFORM 205-SAVE-ONE-TICKER-NAME
002400             VARYING WS-TICK-SUB FROM 1 BY 1
002410             UNTIL WS-TICK-SUB > 5
002420         READ WORK-PRICE-IN
002430             AT END MOVE 'Y' TO WORKPRC-EOF-SWITCH
002440         END-READ
002450     END-IF.
002460*
002470     PERFORM 210-STORE-ONE-DAY
002480         UNTIL WORKPRC-EOF.
002490*
002500 205-SAVE-ONE-TICKER-NAME.
002510*
002520     MOVE PRC-TICKER-NAME-TBL(WS-TICK-SUB)
002530         TO WS-SAVED-TICKER-TBL(WS-TICK-SUB).
002540*
002550 210-STORE-ONE-DAY.
002560*
002570     ADD 1 TO WS-DAY-COUNT.
002580*
002590     PERFORM 215-STORE-ONE-PRICE
002600         VARYING WS-TICK-SUB FROM 1 BY 1
002610         UNTIL WS-TICK-SUB > WS-TICKER-COUNT.
002620*
002630     READ WORK-PRICE-IN
002640         AT END MOVE 'Y' TO WORKPRC-EOF-SWITCH.
002650*
002660 215-STORE-ONE-PRICE.
002670*
002680     MOVE PRC-ADJ-CLOSE(WS-TICK-SUB)
002690         TO WS-PRICE-VALUE(WS-DAY-COUNT, WS-TICK-SUB).
002700*
002710 300-COMPUTE-RETURNS-ONE-TICKER.
002720*
002730     PERFORM 310-COMPUTE-ONE-RETURN
002740         VARYING WS-DAY-SUB FROM 2 BY 1
002750         UNTIL WS-DAY-SUB > WS-DAY-COUNT.
002760*
002770 310-COMPUTE-ONE-RETURN.
002780*
002790     COMPUTE WS-STOCK-RETURN(WS-TICK-SUB, WS-DAY-SUB)
002800         ROUNDED =
002810         (WS-PRICE-VALUE(WS-DAY-SUB, WS-TICK-SUB) -
002820          WS-PRICE-VALUE(WS-DAY-SUB - 1, WS-TICK-SUB))
002830         / WS-PRICE-VALUE(WS-DAY-SUB - 1, WS-TICK-SUB).
002840*
002850 400-RUN-ONE-SIMULATION.
002860*
002870     MOVE ZERO TO WS-WEIGHT-SUM.
002880*
002890     PERFORM 420-DRAW-ONE-RAW-WEIGHT
002900         VARYING WS-TICK-SUB FROM 1 BY 1
002910         UNTIL WS-TICK-SUB > WS-TICKER-COUNT.
002920*
002930     PERFORM 425-NORMALIZE-ONE-WEIGHT
002940         VARYING WS-TICK-SUB FROM 1 BY 1
002950         UNTIL WS-TICK-SUB > WS-TICKER-COUNT.
002960*
002970     PERFORM 440-COMPUTE-ONE-DAY-RETURN
002980         VARYING WS-DAY-SUB FROM 2 BY 1
002990         UNTIL WS-DAY-SUB > WS-DAY-COUNT.
003000*
003010     PERFORM 450-COMPUTE-SIM-METRICS.
003020     PERFORM 460-CHECK-BEST-SHARPE.
003030*
003040 420-DRAW-ONE-RAW-WEIGHT.
003050*
003060     COMPUTE WS-PRODUCT = WS-SEED * 16807.
003070     DIVIDE WS-PRODUCT BY 2147483647
003080         GIVING WS-QUOTIENT REMAINDER WS-SEED.
003090     COMPUTE WS-RAW-WEIGHT(WS-TICK-SUB) ROUNDED =
003100         WS-SEED / 2147483647.
003110     ADD WS-RAW-WEIGHT(WS-TICK-SUB) TO WS-WEIGHT-SUM.
003120*
003130 425-NORMALIZE-ONE-WEIGHT.
003140*
003150     COMPUTE WS-NORM-WEIGHT(WS-TICK-SUB) ROUNDED =
003160         WS-RAW-WEIGHT(WS-TICK-SUB) / WS-WEIGHT-SUM.
003170*
003180 440-COMPUTE-ONE-DAY-RETURN.
003190*
003200     MOVE ZERO TO WS-PORT-RETURN(WS-DAY-SUB).
003210*
003220     PERFORM 445-ADD-ONE-CONTRIBUTION
003230         VARYING WS-TICK-SUB FROM 1 BY 1
003240         UNTIL WS-TICK-SUB > WS-TICKER-COUNT.
003250*
003260 445-ADD-ONE-CONTRIBUTION.
003270*
003280     COMPUTE WS-PORT-RETURN(WS-DAY-SUB) ROUNDED =
003290         WS-PORT-RETURN(WS-DAY-SUB) +
003300         (WS-STOCK-RETURN(WS-TICK-SUB, WS-DAY-SUB) *
003310          WS-NORM-WEIGHT(WS-TICK-SUB)).
003320*
003330 450-COMPUTE-SIM-METRICS.
003340*
003350     MOVE ZERO TO WS-MEAN-RETURN.
003360     PERFORM 452-SUM-ONE-RETURN
003370         VARYING WS-DAY-SUB FROM 2 BY 1
003380         UNTIL WS-DAY-SUB > WS-DAY-COUNT.
003390     COMPUTE WS-MEAN-RETURN ROUNDED =
003400         WS-MEAN-RETURN / (WS-DAY-COUNT - 1).
003410*
003420     MOVE ZERO TO WS-VARIANCE-SUM.
003430     PERFORM 454-SUM-ONE-VARIANCE-TERM
003440         VARYING WS-DAY-SUB FROM 2 BY 1
003450         UNTIL WS-DAY-SUB > WS-DAY-COUNT.
003460     COMPUTE WS-VARIANCE ROUNDED =
003470         WS-VARIANCE-SUM / (WS-DAY-COUNT - 1).
003480*
003490     MOVE WS-VARIANCE TO WS-SERIES-INPUT.
003500     PERFORM 920-COMPUTE-SQRT-SERIES.
003510     MOVE WS-SERIES-RESULT TO WS-VOLATILITY.
003520*
003530     COMPUTE WS-SHARPE ROUNDED =
003540         (WS-MEAN-RETURN - 0.0001) / WS-VOLATILITY.
003550*
003560     PERFORM 456-COMPUTE-MAX-DRAWDOWN.
003570*
003580     COMPUTE WS-SERIES-INPUT = WS-MEAN-RETURN.
003590     PERFORM 900-COMPUTE-LN-SERIES.
003600     COMPUTE WS-SERIES-INPUT =
003610         WS-SERIES-RESULT * (252 / (WS-DAY-COUNT - 1)).
003620     PERFORM 910-COMPUTE-EXP-SERIES.
003630     COMPUTE WS-ANNUALIZED-RETURN ROUNDED =
003640         WS-SERIES-RESULT - 1.
003650*
003660 452-SUM-ONE-RETURN.
003670*
003680     ADD WS-PORT-RETURN(WS-DAY-SUB) TO WS-MEAN-RETURN.
003690*
003700 454-SUM-ONE-VARIANCE-TERM.
003710*
003720     COMPUTE WS-VARIANCE-SUM ROUNDED = WS-VARIANCE-SUM +
003730         ((WS-PORT-RETURN(WS-DAY-SUB) - WS-MEAN-RETURN) *
003740          (WS-PORT-RETURN(WS-DAY-SUB) - WS-MEAN-RETURN)).
003750*
003760 456-COMPUTE-MAX-DRAWDOWN.
003770*
003780     MOVE 1 TO WS-DD-VALUE.
003790     MOVE 1 TO WS-DD-PEAK.
003800     MOVE ZERO TO WS-MAX-DRAWDOWN.
003810*
003820     PERFORM 458-WALK-ONE-DRAWDOWN-DAY
003830         VARYING WS-DAY-SUB FROM 2 BY 1
003840         UNTIL WS-DAY-SUB > WS-DAY-COUNT.
003850*
003860 458-WALK-ONE-DRAWDOWN-DAY.
003870*
003880     COMPUTE WS-DD-VALUE ROUNDED =
003890         WS-DD-VALUE * (1 + WS-PORT-RETURN(WS-DAY-SUB)).
003900*
003910     IF WS-DD-VALUE > WS-DD-PEAK
003920         MOVE WS-DD-VALUE TO WS-DD-PEAK
003930     ELSE
003940         COMPUTE WS-DD-CURRENT ROUNDED =
003950             (WS-DD-PEAK - WS-DD-VALUE) / WS-DD-PEAK
003960         IF WS-DD-CURRENT > WS-MAX-DRAWDOWN
003970             MOVE WS-DD-CURRENT TO WS-MAX-DRAWDOWN
003980         END-IF
003990     END-IF.
004000*
004010 460-CHECK-BEST-SHARPE.
004020*
004030     IF WS-SHARPE > WS-BEST-SHARPE
004040         MOVE WS-SHARPE TO WS-BEST-SHARPE
004045         ADD 1 TO WS-BEST-REPLACED-CNT
004050         PERFORM 465-SAVE-ONE-BEST-WEIGHT
004060             VARYING WS-TICK-SUB FROM 1 BY 1
004070             UNTIL WS-TICK-SUB > WS-TICKER-COUNT
004080     END-IF.
004090*
004100 465-SAVE-ONE-BEST-WEIGHT.
004110*
004120     MOVE WS-NORM-WEIGHT(WS-TICK-SUB)
004130         TO WS-BEST-WEIGHT(WS-TICK-SUB).
004140*
004150 500-WRITE-ONE-WEIGHT.
004160*
004161     MOVE SPACES TO OPTIMAL-WEIGHT-RECORD.
004162     MOVE '1' TO OWT-RECORD-TYPE.
004170     MOVE WS-SAVED-TICKER-TBL(WS-TICK-SUB) TO OWT-TICKER.
004180     COMPUTE OWT-WEIGHT-PCT ROUNDED =
004190         WS-BEST-WEIGHT(WS-TICK-SUB) * 100.
004200     WRITE OPTIMAL-WEIGHT-RECORD.
004210*
004220 800-INIT-REPORT.
004230*
004240     DISPLAY '****************************************'.
004250     DISPLAY '* INVENTURE GROWTH AND SECURITIES'.
004260     DISPLAY '* STKOPTIM - MONTE CARLO PORTFOLIO OPTIMIZER'.
004270     DISPLAY '****************************************'.
004280     DISPLAY 'STKOPTIM STARTED DATE = ' CURRENT-MONTH '/'
004290            CURRENT-DAY '/' CURRENT-YEAR  '  (mm/dd/yy)'.
004300     DISPLAY '             TIME = ' CURRENT-HOUR ':'
004310            CURRENT-MINUTE ':' CURRENT-SECOND.
004320     MOVE ZERO TO WS-DAY-COUNT WS-TICKER-COUNT.
004330*
004340 900-COMPUTE-LN-SERIES.
004350*
004360*    TRUNCATED TAYLOR SERIES FOR LN(1+X), X IS HELD IN
004370*    WS-SERIES-INPUT.  CONVERGES QUICKLY FOR THE SMALL
004380*    DAILY-RETURN MAGNITUDES SEEN IN THIS BOOK OF
004390*    BUSINESS - DO NOT USE FOR ABS(X) >= 1.
004400*
004410     MOVE WS-SERIES-INPUT TO WS-SERIES-TERM.
004420     MOVE WS-SERIES-INPUT TO WS-SERIES-RESULT.
004430     MOVE WS-SERIES-INPUT TO WS-SERIES-POWER.
004440*
004450     PERFORM 905-ADD-ONE-LN-TERM
004460         VARYING WS-SERIES-SUB FROM 2 BY 1
004470         UNTIL WS-SERIES-SUB > 12.
004480*
004490 905-ADD-ONE-LN-TERM.
004500*
004510     COMPUTE WS-SERIES-POWER ROUNDED =
004520         WS-SERIES-POWER * WS-SERIES-INPUT.
004530*
004540     DIVIDE WS-SERIES-SUB BY 2
004550         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
004560*
004570     IF WS-MOD-REM = 0
004580         COMPUTE WS-SERIES-RESULT ROUNDED = WS-SERIES-RESULT -
004590             (WS-SERIES-POWER / WS-SERIES-SUB)
004600     ELSE
004610         COMPUTE WS-SERIES-RESULT ROUNDED = WS-SERIES-RESULT +
004620             (WS-SERIES-POWER / WS-SERIES-SUB)
004630     END-IF.
004640*
004650 910-COMPUTE-EXP-SERIES.
004660*
004670*    TRUNCATED TAYLOR SERIES FOR EXP(Y), Y IS HELD IN
004680*    WS-SERIES-INPUT.
004690*
004700     MOVE 1 TO WS-SERIES-RESULT.
004710     MOVE 1 TO WS-SERIES-TERM.
004720*
004730     PERFORM 915-ADD-ONE-EXP-TERM
004740         VARYING WS-SERIES-SUB FROM 1 BY 1
004750         UNTIL WS-SERIES-SUB > 15.
004760*
004770 915-ADD-ONE-EXP-TERM.
004780*
004790     COMPUTE WS-SERIES-TERM ROUNDED =
004800         WS-SERIES-TERM * WS-SERIES-INPUT / WS-SERIES-SUB.
004810     ADD WS-SERIES-TERM TO WS-SERIES-RESULT.
004820*
004830 920-COMPUTE-SQRT-SERIES.
004840*
004850*    NEWTON-RAPHSON SQUARE ROOT - THIS COMPILER HAS NO
004860*    SQRT FUNCTION.  12 ITERATIONS IS AMPLE FOR 6-DECIMAL
004870*    ACCURACY AT THE MAGNITUDES USED IN THIS PROGRAM.
004880*
004890     IF WS-SERIES-INPUT = ZERO
004900         MOVE ZERO TO WS-SERIES-RESULT
004910     ELSE
004920         COMPUTE WS-SQRT-GUESS ROUNDED = WS-SERIES-INPUT / 2
004930         IF WS-SQRT-GUESS = ZERO
004940             MOVE 1 TO WS-SQRT-GUESS
004950         END-IF
004960         PERFORM 925-ONE-NEWTON-STEP
004970             VARYING WS-SQRT-SUB FROM 1 BY 1
004980             UNTIL WS-SQRT-SUB > 12
004990         MOVE WS-SQRT-GUESS TO WS-SERIES-RESULT
005000     END-IF.
005010*
005020 925-ONE-NEWTON-STEP.
005030*
005040     COMPUTE WS-SQRT-GUESS ROUNDED =
005050         (WS-SQRT-GUESS + (WS-SERIES-INPUT / WS-SQRT-GUESS))
005060         / 2.
005070*
005080 950-CLOSE-FILES.
005090*
005100     CLOSE WORK-PRICE-IN.
005110     CLOSE OPT-WGHT-OUT.
005120*
005130 END PROGRAM STKOPTIM.
