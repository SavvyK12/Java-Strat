000010************************************************************
000020* STKRPTBD.CPY
000030* INVENTURE GROWTH AND SECURITIES  -  MARKET DATA SERVICES
000040*-----------------------------------------------------------
000050* COPY MEMBER   : STKRPTBD
000060* DESCRIPTION   : PRINT-LINE BODY LAYOUTS FOR THE BACKTEST
000070*                 RESULTS REPORT PRODUCED BY STKBKTST.
000080*                 WGHT-BODY PRINTS ONE TICKER'S OPTIMAL
000090*                 WEIGHT (SECTION 1); METRIC-BODY PRINTS ONE
000100*                 STRATEGY METRIC LINE (SECTION 2).
000110*-----------------------------------------------------------
000120* CHANGE LOG
000130*   2011-03-21  SRP  STK0022  ORIGINAL COPY MEMBER                 STK0022
000140************************************************************
000150 01  WGHT-BODY.
000160     05  WB-TICKER                   PIC X(08).
000170     05  FILLER                      PIC X(03) VALUE SPACES.
000180     05  WB-WEIGHT-PCT               PIC ZZ9.9999.
000190     05  FILLER                      PIC X(01) VALUE SPACES.
000200     05  WB-PERCENT-SIGN             PIC X(01) VALUE '%'.
000210     05  FILLER                      PIC X(59) VALUE SPACES.
000220*
000230 01  METRIC-BODY.
000240     05  MB-METRIC-NAME              PIC X(22).
000250     05  MB-METRIC-VALUE             PIC -9(05).9(06).
000260     05  FILLER                      PIC X(45) VALUE SPACES.
000270************************************************************
000280* END OF COPY MEMBER STKRPTBD
000290************************************************************
