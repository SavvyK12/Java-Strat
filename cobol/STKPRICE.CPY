000010************************************************************
000020* STKPRICE.CPY
000030* INVENTURE GROWTH AND SECURITIES  -  MARKET DATA SERVICES
000040*-----------------------------------------------------------
000050* COPY MEMBER   : STKPRICE
000060* DESCRIPTION   : WORK-PRICE FILE RECORD - ONE TRADING DAY OF
000070*                 ADJUSTED CLOSING PRICES FOR UP TO 5 TICKERS,
000080*                 PLUS A LEADING HEADER RECORD NAMING THE
000090*                 TICKERS.  WRITTEN BY STKXTRCT, READ BY
000100*                 STKMNREV, STKRSIEM AND STKOPTIM.
000110*-----------------------------------------------------------
000120* CHANGE LOG
000130*   2003-02-11  SRP  STK0001  ORIGINAL COPY MEMBER                 STK0001
000140*   2009-07-30  SRP  STK0014  ADDED PRC-TICKER-COUNT TO HEADER     STK0014
000150*   1999-01-06  SRP  STK0099  Y2K - TRADE-DATE STAYS YYYY-MM-DD    STK0099
000155*   2013-06-02  RJT  STK0051  PRC-INVALID-SW RESHAPED TO A 5-WAY   STK0051
000156*                    PER-TICKER TABLE AND WIRED INTO STKXTRCT'S
000157*                    PRICE VALIDATION - WAS DECLARED BUT NEVER SET
000160************************************************************
000170 01  WORK-PRICE-RECORD.
000180     05  PRC-RECORD-TYPE             PIC X(01).
000190         88  PRC-HEADER-RECORD               VALUE 'H'.
000200         88  PRC-DETAIL-RECORD                VALUE 'D'.
000210     05  PRC-HEADER-AREA.
000220         10  PRC-TICKER-COUNT        PIC 9(01).
000230         10  PRC-TICKER-NAME-TBL     OCCURS 5 TIMES
000240                                     INDEXED BY PRC-TICKER-NDX
000250                                     PIC X(08).
000260         10  FILLER                  PIC X(39).
000270     05  PRC-DETAIL-AREA REDEFINES PRC-HEADER-AREA.
000280         10  PRC-TRADE-DATE          PIC X(10).
000290         10  PRC-ADJ-CLOSE-TBL OCCURS 5 TIMES
000300                                     INDEXED BY PRC-CLOSE-NDX
000310             15  PRC-ADJ-CLOSE       PIC S9(07)V9(04).
000320         10  PRC-INVALID-TBL OCCURS 5 TIMES
000321                                     INDEXED BY PRC-INVALID-NDX.
000322             15  PRC-INVALID-SW      PIC X(01).
000323                 88  PRC-TICKER-INVALID      VALUE 'Y'.
000340         10  FILLER                  PIC X(10).
000350************************************************************
000360* END OF COPY MEMBER STKPRICE
000370************************************************************
