000010************************************************************
000020* Author: S R PRAJAPATI
000030* Date: 11-08-1994
000040* Purpose: FINAL BACKTEST EVALUATION.  READS THE STRATEGY
000050*        : RETURN SERIES AND THE OPTIMIZER WEIGHT FILE,
000060*        : COMPUTES CUMULATIVE/ANNUALIZED RETURN, SHARPE,
000070*        : SORTINO, WIN RATE AND MAXIMUM DRAWDOWN, AND
000080*        : PRINTS THE TWO-SECTION BACKTEST RESULTS REPORT.
000090* Tectonics: COBC
000100************************************************************
000110 IDENTIFICATION DIVISION.
000120*-----------------------*
000130 PROGRAM-ID.    STKBKTST.
000140 AUTHOR.        S R PRAJAPATI.
000150 INSTALLATION.  INVENTURE GROWTH AND SECURITIES.
000160 DATE-WRITTEN.  11/08/1994.
000170 DATE-COMPILED.
000180 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000190************************************************************
000200*                    C H A N G E   L O G
000210*
000220* DATE       PGMR  REQUEST    DESCRIPTION
000230* ---------  ----  ---------  ------------------------------
000240* 11/08/1994 SRP   STK0011    ORIGINAL PROGRAM - CUM RETURN        STK0011
000250*                             AND WIN RATE ONLY
000260* 06/20/1995 SRP   STK0013    ADD SHARPE AND SORTINO RATIOS        STK0013
000270* 03/04/1996 TKM   STK0017    ADD MAXIMUM DRAWDOWN ON THE          STK0017
000280*                             VALUE SERIES, CAPITAL 100,000
000290* 02/14/1997 SRP   STK0018    MOVE RETURN/WEIGHT LAYOUTS TO        STK0018
000300*                             COPY MEMBERS
000310* 01/11/1998 SRP   STK0019    YEAR 2000 REVIEW - NO DATE           STK0019
000320*                             MATH IN THIS PROGRAM, NO CHG
000330* 08/22/1999 SRP   STK0020    Y2K FINAL SIGN-OFF - RETESTED        STK0020
000340* 09/13/2001 TKM   STK0027    ADD TWO-SECTION REPORT VIA           STK0027
000350*                             COPY STKRPTHD / STKRPTBD
000360* 10/17/2003 SRP   STK0031    CLEAN UP FILE STATUS DISPLAYS        STK0031
000370* 07/09/2007 DLH   STK0038    ADD SECURITY PARAGRAPH PER           STK0038
000380*                             AUDIT FINDING
000390* 02/11/2012 DLH   STK0045    SQRT/LN/EXP DONE BY SERIES           STK0045
000400*                             EXPANSION - NO INTRINSIC
000410*                             FUNCTIONS ON THIS COMPILER
000411* 03/14/2013 MJT   STK0046    PORT-VALUE WIDENED TO S9(11) TO      STK0046
000412*                             MATCH MASTER FILE SPEC - DD-PEAK,
000413*                             LN AND SQRT WORK CHANGED FROM
000414*                             COMP-3 TO DISPLAY, THIS SHOP DOES
000415*                             NOT PACK ITS FIGURES
000416* 06/02/2013 RJT   STK0047    NEW-PEAK WALK NOW COUNTS EQUITY      STK0047
000417*                             HIGHS SET DURING DRAWDOWN WALK FOR
000418*                             THE EOJ SUMMARY DISPLAY
000420************************************************************
000430 ENVIRONMENT DIVISION.
000440*-----------------------*
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510*
000520     SELECT RS-DAILY-IN     ASSIGN TO RSDAILY
000530         ORGANIZATION IS LINE SEQUENTIAL
000540         FILE STATUS  IS  WS-RSDAILY-STATUS.
000550*
000560     SELECT OPT-WGHT-IN     ASSIGN TO OPTWGHT
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS  IS  WS-OPTWGHT-STATUS.
000590*
000600     SELECT STK-RPT-OUT     ASSIGN TO STKRPT
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS  IS  WS-STKRPT-STATUS.
000630*-----------------------*
000640 DATA DIVISION.
000650*-----------------------*
000660 FILE SECTION.
000670*
000680 FD  RS-DAILY-IN RECORDING MODE F.
000690     COPY STKRETRN REPLACING DAILY-RETURN-RECORD BY
000700         RS-DAILY-RECORD.
000710*
000720 FD  OPT-WGHT-IN RECORDING MODE F.
000730     COPY STKWGHT.
000740*
000750 FD  STK-RPT-OUT RECORDING MODE F.
000760 01  STK-PRINT-LINE                 PIC X(80).
000770*
000780 WORKING-STORAGE SECTION.
000790*
000800 77  RSDAILY-EOF-SWITCH          PIC X VALUE 'N'.
000801     88  RSDAILY-EOF                    VALUE 'Y'.
000802 77  OPTWGHT-EOF-SWITCH          PIC X VALUE 'N'.
000803     88  OPTWGHT-EOF                    VALUE 'Y'.
000860*
000870 77  WS-RSDAILY-STATUS           PIC X(02) VALUE SPACES.
000880 77  WS-OPTWGHT-STATUS           PIC X(02) VALUE SPACES.
000890 77  WS-STKRPT-STATUS            PIC X(02) VALUE SPACES.
000895 77  WS-NEW-PEAK-CNT             PIC S9(05) COMP VALUE ZERO.
000900*
000910 01  SYSTEM-DATE-AND-TIME.
000920     05  CURRENT-DATE.
000930         10  CURRENT-YEAR           PIC 9(02).
000940         10  CURRENT-MONTH          PIC 9(02).
000950         10  CURRENT-DAY            PIC 9(02).
000960     05  CURRENT-TIME.
000970         10  CURRENT-HOUR           PIC 9(02).
000980         10  CURRENT-MINUTE         PIC 9(02).
000990         10  CURRENT-SECOND         PIC 9(02).
001000         10  CURRENT-HNDSEC         PIC 9(02).
001010     05  FILLER                     PIC X(10).
001020*
001030 01  SUBSCRIPTS                  BINARY.
001040     05  WS-DAY-COUNT                PIC S9(07).
001050     05  WS-DAY-SUB                  PIC S9(07).
001060     05  WS-WIN-COUNT                PIC S9(07).
001070     05  FILLER                      PIC S9(04).
001080*
001090*    ONE ENTRY PER TRADING DAY IN THE STRATEGY DAILY RETURN
001100*    SERIES, AS WRITTEN BY STKMNREV OR STKRSIEM.
001110*
001120 01  WS-RETURN-TABLE.
001130     05  WS-DAILY-RETURN OCCURS 2000 TIMES
001140                                    PIC S9(03)V9(06).
001150     05  FILLER                     PIC X(01).
001160*
001170*    COMPOUNDED PORTFOLIO VALUE SERIES, CAPITAL BASE IS
001180*    100,000.  ENTRY 1 IS THE STARTING CAPITAL (DAY ZERO);
001190*    ENTRY N+1 IS THE VALUE AFTER TRADING DAY N.
001200*
001210 01  WS-VALUE-TABLE.
001220     05  WS-PORT-VALUE OCCURS 2001 TIMES
001230                                    PIC S9(11)V9(02).
001240     05  FILLER                     PIC X(01).
001250*
001260 01  WS-MOD-WORK.
001270     05  WS-MOD-QUOT                 PIC S9(03) COMP.
001280     05  WS-MOD-REM                  PIC S9(03) COMP.
001290     05  FILLER                      PIC X(01).
001300*
001310*    RETURN / RISK METRIC WORK AREA.
001320*
001330 01  WS-METRIC-WORK.
001340     05  WS-CUM-RETURN               PIC S9(03)V9(06).
001350     05  WS-ANNUAL-RETURN             PIC S9(03)V9(06).
001360     05  WS-ANNUAL-RISKFREE           PIC S9(03)V9(06).
001370     05  WS-VARIANCE-SUM              PIC S9(09)V9(06) COMP.
001380     05  WS-VARIANCE                  PIC S9(09)V9(06) COMP.
001390     05  WS-VOLATILITY                PIC S9(03)V9(06).
001400     05  WS-SHARPE                    PIC S9(05)V9(06).
001410     05  WS-DOWNSIDE-SUM              PIC S9(09)V9(06) COMP.
001420     05  WS-DOWNSIDE-DEV              PIC S9(03)V9(06).
001430     05  WS-SORTINO                   PIC S9(05)V9(06).
001440     05  WS-WIN-RATE                  PIC S9(03)V9(06).
001450     05  WS-MAX-DRAWDOWN              PIC S9(03)V9(06).
001460     05  FILLER                       PIC X(04).
001470*
001480*    NATURAL-LOG SCRATCH PAIR FOR THE SHARPE VARIANCE TERM.
001490*
001500 01  WS-LN-WORK.
001510     05  WS-LN-ONE-RETURN             PIC S9(05)V9(09).
001520     05  WS-LN-CUM-OVER-N             PIC S9(05)V9(09).
001530     05  FILLER                       PIC X(02).
001540*
001550*    RUNNING PEAK/CURRENT FOR THE VALUE-SERIES DRAWDOWN WALK.
001560*
001570 01  WS-DRAWDOWN-WORK.
001580     05  WS-DD-PEAK                   PIC S9(11)V9(02).
001590     05  WS-DD-CURRENT                PIC S9(03)V9(06).
001600     05  FILLER                       PIC X(02).
001610*
001620*    SERIES-EXPANSION WORK AREA FOR LN, EXP AND SQRT (NO
001630*    INTRINSIC MATH FUNCTIONS ON THIS COMPILER LEVEL).
001640*
001650 01  WS-SERIES-WORK.
001660     05  WS-SERIES-INPUT              PIC S9(05)V9(09).
001670     05  WS-SERIES-RESULT             PIC S9(05)V9(09).
001680     05  WS-SERIES-TERM               PIC S9(05)V9(09).
001690     05  WS-SERIES-POWER              PIC S9(05)V9(09).
001700     05  WS-SERIES-SUB                PIC S9(03) COMP.
001710     05  WS-SQRT-GUESS                PIC S9(05)V9(09).
001720     05  WS-SQRT-SUB                  PIC S9(03) COMP.
001730     05  FILLER                       PIC X(01).
001740*
001750*    REDEFINES 1 - ALTERNATE VIEW OF THE METRIC WORK AREA
001760*    FOR TRACE DISPLAYS WHEN UPSI-1 IS ON.
001770*
001780 01  WS-METRIC-WORK-R REDEFINES WS-METRIC-WORK.
001790     05  WS-METRIC-WORK-BYTES         PIC X(113).
001800*
001810*    REDEFINES 2 - ALTERNATE VIEW OF THE DRAWDOWN WORK AREA.
001820*
001830 01  WS-DRAWDOWN-WORK-R REDEFINES WS-DRAWDOWN-WORK.
001840     05  WS-DRAWDOWN-WORK-BYTES       PIC X(24).
001850*
001860*    REDEFINES 3 - ALTERNATE VIEW OF THE LN SCRATCH PAIR.
001870*
001880 01  WS-LN-WORK-R REDEFINES WS-LN-WORK.
001890     05  WS-LN-WORK-BYTES             PIC X(30).
001900*
001910*    COPYBOOK PRINT-LINE HEADERS AND BODIES.
001920*
001930 COPY STKRPTHD.
001940 COPY STKRPTBD.
001950*
001960 PROCEDURE DIVISION.
001970*-----------------------*
001980 000-MAIN.
001990*
002000     ACCEPT CURRENT-DATE FROM DATE.
002010     ACCEPT CURRENT-TIME FROM TIME.
002020*
002030     PERFORM 800-INIT-REPORT.
002040     PERFORM 100-OPEN-FILES.
002050     PERFORM 200-LOAD-DAILY-RETURNS.
002060     PERFORM 300-COMPUTE-METRICS.
002070     PERFORM 400-PRINT-REPORT.
002080*
002090     DISPLAY '----------------------------------------'.
002100     DISPLAY 'BACKTEST TRADING DAYS : ' WS-DAY-COUNT.
002105     DISPLAY 'NEW EQUITY PEAKS SET  : ' WS-NEW-PEAK-CNT.
002110     DISPLAY 'SHARPE RATIO          : ' WS-SHARPE.
002120     DISPLAY '----------------------------------------'.
002130*
002140     PERFORM 950-CLOSE-FILES.
002150     STOP RUN.
002160*
002170 100-OPEN-FILES.
002180*
002190     OPEN INPUT  RS-DAILY-IN.
002200     OPEN INPUT  OPT-WGHT-IN.
002210     OPEN OUTPUT STK-RPT-OUT.
002220*
002230 200-LOAD-DAILY-RETURNS.
002240*
002250     PERFORM 210-READ-ONE-DAILY-RETURN.
002260     PERFORM 215-STORE-ONE-DAY
002270         UNTIL RSDAILY-EOF.
002280*
002290 210-READ-ONE-DAILY-RETURN.
002300*
002310     READ RS-DAILY-IN
002320         AT END MOVE 'Y' TO RSDAILY-EOF-SWITCH.
002330     EVALUATE WS-RSDAILY-STATUS
002340         WHEN '00'
002350         WHEN '10'
002360             CONTINUE
002370         WHEN OTHER
002380             DISPLAY 'RS-DAILY-IN I/O ERROR.  RC: '
002390                 WS-RSDAILY-STATUS
002400     END-EVALUATE.
002410*
002420 215-STORE-ONE-DAY.
002430*
002440     ADD 1 TO WS-DAY-COUNT.
002450     MOVE DRT-DAILY-RETURN
002460         TO WS-DAILY-RETURN(WS-DAY-COUNT).
002470     PERFORM 210-READ-ONE-DAILY-RETURN.
002480*
002490 300-COMPUTE-METRICS.
002500*
002510     PERFORM 310-COMPUTE-CUMULATIVE-RETURN.
002520     PERFORM 320-COMPUTE-ANNUALIZED-RETURN.
002530     PERFORM 325-COMPUTE-ANNUALIZED-RISKFREE.
002540     PERFORM 330-COMPUTE-SHARPE-RATIO.
002550     PERFORM 340-COMPUTE-SORTINO-RATIO.
002560     PERFORM 350-COMPUTE-WIN-RATE.
002570     PERFORM 360-BUILD-VALUE-SERIES.
002580     PERFORM 370-COMPUTE-MAX-DRAWDOWN.
002590*
002600 310-COMPUTE-CUMULATIVE-RETURN.
002610*
002620     MOVE 1 TO WS-CUM-RETURN.
002630     PERFORM 315-MULTIPLY-ONE-RETURN
002640         VARYING WS-DAY-SUB FROM 1 BY 1
002650         UNTIL WS-DAY-SUB > WS-DAY-COUNT.
002660     COMPUTE WS-CUM-RETURN ROUNDED = WS-CUM-RETURN - 1.
002670*
002680 315-MULTIPLY-ONE-RETURN.
002690*
002700     COMPUTE WS-CUM-RETURN ROUNDED =
002710         WS-CUM-RETURN * (1 + WS-DAILY-RETURN(WS-DAY-SUB)).
002720*
002730 320-COMPUTE-ANNUALIZED-RETURN.
002740*
002750*    ANNUALIZED RETURN = (1+CUM)**(252/D) - 1, VIA
002760*    EXP( (252/D) * LN(1+CUM) ) - 1.
002770*
002780     COMPUTE WS-SERIES-INPUT = WS-CUM-RETURN.
002790     PERFORM 900-COMPUTE-LN-SERIES.
002800     COMPUTE WS-SERIES-INPUT =
002810         WS-SERIES-RESULT * (252 / WS-DAY-COUNT).
002820     PERFORM 910-COMPUTE-EXP-SERIES.
002830     COMPUTE WS-ANNUAL-RETURN ROUNDED =
002840         WS-SERIES-RESULT - 1.
002850*
002860 325-COMPUTE-ANNUALIZED-RISKFREE.
002870*
002880*    DESK-STANDARD RISK-FREE RATE IS 4% ANNUAL, COMPOUNDED
002890*    DAILY OVER 252 TRADING DAYS - (1.04)**252 - 1.
002900*
002910     MOVE .04 TO WS-SERIES-INPUT.
002920     PERFORM 900-COMPUTE-LN-SERIES.
002930     COMPUTE WS-SERIES-INPUT = WS-SERIES-RESULT * 252.
002940     PERFORM 910-COMPUTE-EXP-SERIES.
002950     COMPUTE WS-ANNUAL-RISKFREE ROUNDED =
002960         WS-SERIES-RESULT - 1.
002970*
002980 330-COMPUTE-SHARPE-RATIO.
002990*
003000     COMPUTE WS-SERIES-INPUT = WS-CUM-RETURN / WS-DAY-COUNT.
003010     PERFORM 900-COMPUTE-LN-SERIES.
003020     MOVE WS-SERIES-RESULT TO WS-LN-CUM-OVER-N.
003030*
003040     MOVE ZERO TO WS-VARIANCE-SUM.
003050     PERFORM 332-SUM-ONE-VARIANCE-TERM
003060         VARYING WS-DAY-SUB FROM 1 BY 1
003070         UNTIL WS-DAY-SUB > WS-DAY-COUNT.
003080     COMPUTE WS-VARIANCE ROUNDED =
003090         WS-VARIANCE-SUM / WS-DAY-COUNT.
003100*
003110     MOVE WS-VARIANCE TO WS-SERIES-INPUT.
003120     PERFORM 920-COMPUTE-SQRT-SERIES.
003130     MOVE WS-SERIES-RESULT TO WS-VOLATILITY.
003140     MOVE 252 TO WS-SERIES-INPUT.
003150     PERFORM 920-COMPUTE-SQRT-SERIES.
003160     COMPUTE WS-VOLATILITY ROUNDED =
003170         WS-VOLATILITY * WS-SERIES-RESULT.
003180*
003190     COMPUTE WS-SHARPE ROUNDED =
003200         (WS-ANNUAL-RETURN - WS-ANNUAL-RISKFREE) /
003210         WS-VOLATILITY.
003220*
003230 332-SUM-ONE-VARIANCE-TERM.
003240*
003250     COMPUTE WS-SERIES-INPUT = WS-DAILY-RETURN(WS-DAY-SUB).
003260     PERFORM 900-COMPUTE-LN-SERIES.
003270     MOVE WS-SERIES-RESULT TO WS-LN-ONE-RETURN.
003280     COMPUTE WS-VARIANCE-SUM ROUNDED = WS-VARIANCE-SUM +
003290         ((WS-LN-ONE-RETURN - WS-LN-CUM-OVER-N) *
003300          (WS-LN-ONE-RETURN - WS-LN-CUM-OVER-N)).
003310*
003320 340-COMPUTE-SORTINO-RATIO.
003330*
003340     MOVE ZERO TO WS-DOWNSIDE-SUM.
003350     PERFORM 342-SUM-ONE-DOWNSIDE-TERM
003360         VARYING WS-DAY-SUB FROM 1 BY 1
003370         UNTIL WS-DAY-SUB > WS-DAY-COUNT.
003380     COMPUTE WS-DOWNSIDE-DEV ROUNDED =
003390         WS-DOWNSIDE-SUM / WS-DAY-COUNT.
003400*
003410     MOVE WS-DOWNSIDE-DEV TO WS-SERIES-INPUT.
003420     PERFORM 920-COMPUTE-SQRT-SERIES.
003430     MOVE WS-SERIES-RESULT TO WS-DOWNSIDE-DEV.
003440     MOVE 252 TO WS-SERIES-INPUT.
003450     PERFORM 920-COMPUTE-SQRT-SERIES.
003460     COMPUTE WS-DOWNSIDE-DEV ROUNDED =
003470         WS-DOWNSIDE-DEV * WS-SERIES-RESULT.
003480*
003490     COMPUTE WS-SORTINO ROUNDED =
003500         (WS-ANNUAL-RETURN - WS-ANNUAL-RISKFREE) /
003510         WS-DOWNSIDE-DEV.
003520*
003530 342-SUM-ONE-DOWNSIDE-TERM.
003540*
003550     IF WS-DAILY-RETURN(WS-DAY-SUB) < ZERO
003560         COMPUTE WS-SERIES-INPUT =
003570             WS-DAILY-RETURN(WS-DAY-SUB)
003580         PERFORM 900-COMPUTE-LN-SERIES
003590         COMPUTE WS-DOWNSIDE-SUM ROUNDED = WS-DOWNSIDE-SUM +
003600             (WS-SERIES-RESULT * WS-SERIES-RESULT)
003610     END-IF.
003620*
003630 350-COMPUTE-WIN-RATE.
003640*
003650     MOVE ZERO TO WS-WIN-COUNT.
003660     PERFORM 352-CHECK-ONE-WIN-DAY
003670         VARYING WS-DAY-SUB FROM 1 BY 1
003680         UNTIL WS-DAY-SUB > WS-DAY-COUNT.
003690     COMPUTE WS-WIN-RATE ROUNDED =
003700         WS-WIN-COUNT / WS-DAY-COUNT.
003710*
003720 352-CHECK-ONE-WIN-DAY.
003730*
003740     IF WS-DAILY-RETURN(WS-DAY-SUB) > ZERO
003750         ADD 1 TO WS-WIN-COUNT
003760     END-IF.
003770*
003780 360-BUILD-VALUE-SERIES.
003790*
003800     MOVE 100000 TO WS-PORT-VALUE(1).
003810     PERFORM 362-BUILD-ONE-VALUE
003820         VARYING WS-DAY-SUB FROM 1 BY 1
003830         UNTIL WS-DAY-SUB > WS-DAY-COUNT.
003840*
003850 362-BUILD-ONE-VALUE.
003860*
003870     COMPUTE WS-PORT-VALUE(WS-DAY-SUB + 1) ROUNDED =
003880         WS-PORT-VALUE(WS-DAY-SUB) *
003890         (1 + WS-DAILY-RETURN(WS-DAY-SUB)).
003900*
003910 370-COMPUTE-MAX-DRAWDOWN.
003920*
003930     MOVE WS-PORT-VALUE(1) TO WS-DD-PEAK.
003940     MOVE ZERO TO WS-MAX-DRAWDOWN.
003945     MOVE ZERO TO WS-NEW-PEAK-CNT.
003950     PERFORM 372-WALK-ONE-VALUE-DAY
003960         VARYING WS-DAY-SUB FROM 1 BY 1
003970         UNTIL WS-DAY-SUB > WS-DAY-COUNT.
003980*
003990 372-WALK-ONE-VALUE-DAY.
004000*
004010     IF WS-PORT-VALUE(WS-DAY-SUB + 1) > WS-DD-PEAK
004020         MOVE WS-PORT-VALUE(WS-DAY-SUB + 1) TO WS-DD-PEAK
004025         ADD 1 TO WS-NEW-PEAK-CNT
004030     ELSE
004040         COMPUTE WS-DD-CURRENT ROUNDED =
004050             (WS-DD-PEAK - WS-PORT-VALUE(WS-DAY-SUB + 1))
004060             / WS-DD-PEAK
004070         IF WS-DD-CURRENT > WS-MAX-DRAWDOWN
004080             MOVE WS-DD-CURRENT TO WS-MAX-DRAWDOWN
004090         END-IF
004100     END-IF.
004110*
004120 400-PRINT-REPORT.
004130*
004140     WRITE STK-PRINT-LINE FROM HEADER0.
004150     WRITE STK-PRINT-LINE FROM HEADER1.
004160*
004170     PERFORM 405-READ-ONE-WEIGHT.
004180     PERFORM 410-PRINT-ONE-WEIGHT-LINE
004190         UNTIL OPTWGHT-EOF.
004200*
004210     WRITE STK-PRINT-LINE FROM HEADER2.
004220     PERFORM 420-PRINT-METRICS-SECTION.
004230*
004240 405-READ-ONE-WEIGHT.
004250*
004260     READ OPT-WGHT-IN
004270         AT END MOVE 'Y' TO OPTWGHT-EOF-SWITCH.
004280     EVALUATE WS-OPTWGHT-STATUS
004290         WHEN '00'
004300         WHEN '10'
004310             CONTINUE
004320         WHEN OTHER
004330             DISPLAY 'OPT-WGHT-IN I/O ERROR.  RC: '
004340                 WS-OPTWGHT-STATUS
004350     END-EVALUATE.
004360*
004370 410-PRINT-ONE-WEIGHT-LINE.
004380*
004390     MOVE OWT-TICKER TO WB-TICKER.
004400     MOVE OWT-WEIGHT-PCT TO WB-WEIGHT-PCT.
004410     WRITE STK-PRINT-LINE FROM WGHT-BODY.
004420     PERFORM 405-READ-ONE-WEIGHT.
004430*
004440 420-PRINT-METRICS-SECTION.
004450*
004460     MOVE 'SHARPE RATIO' TO MB-METRIC-NAME.
004470     MOVE WS-SHARPE TO MB-METRIC-VALUE.
004480     WRITE STK-PRINT-LINE FROM METRIC-BODY.
004490*
004500     MOVE 'MAXIMUM DRAWDOWN' TO MB-METRIC-NAME.
004510     MOVE WS-MAX-DRAWDOWN TO MB-METRIC-VALUE.
004520     WRITE STK-PRINT-LINE FROM METRIC-BODY.
004530*
004540     MOVE 'WIN RATE' TO MB-METRIC-NAME.
004550     MOVE WS-WIN-RATE TO MB-METRIC-VALUE.
004560     WRITE STK-PRINT-LINE FROM METRIC-BODY.
004570*
004580     MOVE 'SORTINO RATIO' TO MB-METRIC-NAME.
004590     MOVE WS-SORTINO TO MB-METRIC-VALUE.
004600     WRITE STK-PRINT-LINE FROM METRIC-BODY.
004610*
004620     MOVE 'ANNUALIZED RETURNS' TO MB-METRIC-NAME.
004630     MOVE WS-ANNUAL-RETURN TO MB-METRIC-VALUE.
004640     WRITE STK-PRINT-LINE FROM METRIC-BODY.
004650*
004660 800-INIT-REPORT.
004670*
004680     DISPLAY '****************************************'.
004690     DISPLAY '* INVENTURE GROWTH AND SECURITIES'.
004700     DISPLAY '* STKBKTST - BACKTEST RESULTS EVALUATION'.
004710     DISPLAY '****************************************'.
004720     DISPLAY 'STKBKTST STARTED DATE = ' CURRENT-MONTH '/'
004730            CURRENT-DAY '/' CURRENT-YEAR  '  (mm/dd/yy)'.
004740     DISPLAY '             TIME = ' CURRENT-HOUR ':'
004750            CURRENT-MINUTE ':' CURRENT-SECOND.
004760     MOVE ZERO TO WS-DAY-COUNT.
004770*
004780 900-COMPUTE-LN-SERIES.
004790*
004800*    TRUNCATED TAYLOR SERIES FOR LN(1+X), X IS HELD IN
004810*    WS-SERIES-INPUT.  CONVERGES QUICKLY FOR THE SMALL
004820*    DAILY-RETURN MAGNITUDES SEEN IN THIS BOOK OF
004830*    BUSINESS - DO NOT USE FOR ABS(X) >= 1.
004840*
004850     MOVE WS-SERIES-INPUT TO WS-SERIES-TERM.
004860     MOVE WS-SERIES-INPUT TO WS-SERIES-RESULT.
004870     MOVE WS-SERIES-INPUT TO WS-SERIES-POWER.
004880*
004890     PERFORM 905-ADD-ONE-LN-TERM
004900         VARYING WS-SERIES-SUB FROM 2 BY 1
004910         UNTIL WS-SERIES-SUB > 12.
004920*
004930 905-ADD-ONE-LN-TERM.
004940*
004950     COMPUTE WS-SERIES-POWER ROUNDED =
004960         WS-SERIES-POWER * WS-SERIES-INPUT.
004970*
004980     DIVIDE WS-SERIES-SUB BY 2
004990         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
005000*
005010     IF WS-MOD-REM = 0
005020         COMPUTE WS-SERIES-RESULT ROUNDED = WS-SERIES-RESULT -
005030             (WS-SERIES-POWER / WS-SERIES-SUB)
005040     ELSE
005050         COMPUTE WS-SERIES-RESULT ROUNDED = WS-SERIES-RESULT +
005060             (WS-SERIES-POWER / WS-SERIES-SUB)
005070     END-IF.
005080*
005090 910-COMPUTE-EXP-SERIES.
005100*
005110*    TRUNCATED TAYLOR SERIES FOR EXP(Y), Y IS HELD IN
005120*    WS-SERIES-INPUT.
005130*
005140     MOVE 1 TO WS-SERIES-RESULT.
005150     MOVE 1 TO WS-SERIES-TERM.
005160*
005170     PERFORM 915-ADD-ONE-EXP-TERM
005180         VARYING WS-SERIES-SUB FROM 1 BY 1
005190         UNTIL WS-SERIES-SUB > 15.
005200*
005210 915-ADD-ONE-EXP-TERM.
005220*
005230     COMPUTE WS-SERIES-TERM ROUNDED =
005240         WS-SERIES-TERM * WS-SERIES-INPUT / WS-SERIES-SUB.
005250     ADD WS-SERIES-TERM TO WS-SERIES-RESULT.
005260*
005270 920-COMPUTE-SQRT-SERIES.
005280*
005290*    NEWTON-RAPHSON SQUARE ROOT - THIS COMPILER HAS NO
005300*    SQRT FUNCTION.  12 ITERATIONS IS AMPLE FOR 6-DECIMAL
005310*    ACCURACY AT THE MAGNITUDES USED IN THIS PROGRAM.
005320*
005330     IF WS-SERIES-INPUT = ZERO
005340         MOVE ZERO TO WS-SERIES-RESULT
005350     ELSE
005360         COMPUTE WS-SQRT-GUESS ROUNDED = WS-SERIES-INPUT / 2
005370         IF WS-SQRT-GUESS = ZERO
005380             MOVE 1 TO WS-SQRT-GUESS
005390         END-IF
005400         PERFORM 925-ONE-NEWTON-STEP
005410             VARYING WS-SQRT-SUB FROM 1 BY 1
005420             UNTIL WS-SQRT-SUB > 12
005430         MOVE WS-SQRT-GUESS TO WS-SERIES-RESULT
005440     END-IF.
005450*
005460 925-ONE-NEWTON-STEP.
005470*
005480     COMPUTE WS-SQRT-GUESS ROUNDED =
005490         (WS-SQRT-GUESS + (WS-SERIES-INPUT / WS-SQRT-GUESS))
005500         / 2.
005510*
005520 950-CLOSE-FILES.
005530*
005540     CLOSE RS-DAILY-IN.
005550     CLOSE OPT-WGHT-IN.
005560     CLOSE STK-RPT-OUT.
005570*
005580 END PROGRAM STKBKTST.
