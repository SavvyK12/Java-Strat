000010************************************************************
000020* Author: SANDEEP R PRAJAPATI
000030* Date: 06-02-1992
000040* Purpose: RSI(14) / EMA(10) / EMA(20) CROSSOVER TRADING
000050*        : STRATEGY BACKTEST.  BUILDS THE FULL WILDER RSI
000060*        : AND BOTH EXPONENTIAL MOVING AVERAGE SERIES FOR
000070*        : EACH TICKER AND APPLIES THE CROSSOVER SIGNAL TO
000080*        : PRODUCE THE PORTFOLIO DAILY RETURN SERIES.
000090* Tectonics: COBC
000100************************************************************
000110 IDENTIFICATION DIVISION.
000120************************************************************
000130 PROGRAM-ID.    STKRSIEM.
000140 AUTHOR.        SANDEEP P.
000150 INSTALLATION.  INVENTURE GROWTH AND SECURITIES.
000160 DATE-WRITTEN.  06/02/1992.
000170 DATE-COMPILED.
000180 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000190************************************************************
000200*                    C H A N G E   L O G
000210*
000220* DATE       PGMR  REQUEST    DESCRIPTION
000230* ---------  ----  ---------  ------------------------------
000240* 06/02/1992 SRP   STK0003    ORIGINAL PROGRAM - RSI(14) ONLY      STK0003
000250* 01/18/1993 SRP   STK0006    ADD EMA(10) AND EMA(20) SERIES       STK0006
000260* 03/19/1994 TKM   STK0009    ADD RSI/EMA CROSSOVER SIGNAL         STK0009
000270* 11/05/1995 SRP   STK0012    WARM-UP STARTS AFTER DAY 26          STK0012
000280* 02/14/1996 SRP   STK0016    MOVE PRICE LAYOUT TO COPY BOOK       STK0016
000290* 01/11/1998 SRP   STK0019    YEAR 2000 REVIEW - TRADE-DATE        STK0019
000300*                             IS 4-DIGIT CENTURY ALREADY, NO
000310*                             CHANGE REQUIRED
000320* 08/22/1999 SRP   STK0020    Y2K FINAL SIGN-OFF - RETESTED        STK0020
000330* 05/02/2001 TKM   STK0025    RAISE WORKING TABLE TO 2000 DAY      STK0025
000340*                             CAPACITY
000350* 10/17/2003 SRP   STK0029    CLEAN UP FILE STATUS DISPLAYS        STK0029
000360* 07/09/2007 DLH   STK0036    ADD SECURITY PARAGRAPH PER AUDIT     STK0036
000370* 02/11/2012 DLH   STK0043    INDICATOR OFFSET LOOKUP IS DAY       STK0043
000380*                             MINUS 25 FOR ALL THREE SERIES
000390*                             REGARDLESS OF EACH SERIES' OWN
000400*                             START DAY - DO NOT REALIGN, THE
000410*                             DESK MODEL DEPENDS ON THIS OFFSET
000415* 06/02/2013 RJT   STK0053    WRITE-DAILY-RETURN NOW CLEARS THE    STK0053
000416*                             RECORD AND SETS RECORD-TYPE BEFORE
000417*                             MOVING DAY/RETURN - MATCHES XTRCT'S
000418*                             CLEAR-THEN-FILL HABIT, FIXES BUFFER
000419*                             CARRYOVER ON THE WIDENED RECORD
000420************************************************************
000430 ENVIRONMENT DIVISION.
000440************************************************************
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT WORK-PRICE-IN   ASSIGN TO WORKPRC
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS  IS  WS-WORKPRC-STATUS.
000540*
000550     SELECT RS-DAILY-OUT    ASSIGN TO RSDAILY
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS  IS  WS-RSDAILY-STATUS.
000580************************************************************
000590 DATA DIVISION.
000600************************************************************
000610 FILE SECTION.
000620 FD  WORK-PRICE-IN
000630     RECORDING MODE F.
000640     COPY STKPRICE.
000650*
000660 FD  RS-DAILY-OUT
000670     RECORDING MODE F.
000680     COPY STKRETRN REPLACING DAILY-RETURN-RECORD
000690         BY RS-DAILY-RECORD.
000700************************************************************
000710 WORKING-STORAGE SECTION.
000720************************************************************
000730*    DATA STRUCTURE FOR TITLE
000740************************************************************
000750 01  SAN-TITLE.
000760     05  T1   PIC X(11) VALUE '* STKRSIEM '.
000770     05  T2   PIC X(33) VALUE
000780             'RSI/EMA CROSSOVER BACKTEST REPORT'.
000790     05  T3   PIC X(24) VALUE 'INVENTURE GROWTH & SEC. '.
000800     05  FILLER
000810             PIC X(12).
000820*
000830 77  WS-WORKPRC-STATUS   PIC X(02) VALUE SPACES.
000840 77  WS-RSDAILY-STATUS   PIC X(02) VALUE SPACES.
000850*
000860 01  WS-CUS-FILE.
000870     05  WS-WORKPRC-EOF         PIC X(01) VALUE 'N'.
000880     05  FILLER                 PIC X(05).
000890*
000891 77  WS-LOOKUP-TRACE-CNT  PIC S9(07) COMP VALUE ZERO.
000892*
000900 01  WS-ERR-FIELDS.
000910     05  WS-ERR-MSG                 PIC X(40).
000920     05  WS-ERR-CDE                 PIC X(02).
000930     05  WS-ERR-PROC                PIC X(20).
000940*
000950 01  SYSTEM-DATE-AND-TIME.
000960     05  CURRENT-DATE.
000970         10  CURRENT-YEAR           PIC 9(02).
000980         10  CURRENT-MONTH          PIC 9(02).
000990         10  CURRENT-DAY            PIC 9(02).
001000     05  CURRENT-TIME.
001010         10  CURRENT-HOUR           PIC 9(02).
001020         10  CURRENT-MINUTE         PIC 9(02).
001030         10  CURRENT-SECOND         PIC 9(02).
001040         10  CURRENT-HNDSEC         PIC 9(02).
001050     05  FILLER                     PIC X(10).
001060*
001070 01  WS-COUNTERS.
001080     05  WS-TICKER-COUNT            PIC S9(04) COMP.
001090     05  WS-DAY-COUNT                PIC S9(07) COMP.
001100     05  WS-DAY-SUB                  PIC S9(07) COMP.
001110     05  WS-TICK-SUB                 PIC S9(04) COMP.
001120     05  WS-BUILD-SUB                PIC S9(07) COMP.
001130     05  WS-LOOKUP-SUB               PIC S9(07) COMP.
001140     05  WS-READ-RECORD              PIC S9(07) COMP.
001150     05  WS-WRITE-RECORD             PIC S9(07) COMP.
001160     05  FILLER                      PIC X(04).
001170*
001180*    PRICE HISTORY TABLE - ONE ENTRY PER TRADING DAY.
001190*
001200 01  WS-PRICE-TABLE.
001210     05  WS-PRICE-ENTRY OCCURS 2000 TIMES.
001220         10  WS-PRICE-DATE          PIC X(10).
001230         10  WS-PRICE-VALUE OCCURS 5 TIMES
001240                                    PIC S9(07)V9(04).
001250*
001260*    INDICATOR SERIES - ONE TABLE PER TICKER PER INDICATOR.
001270*    EACH SERIES IS STORED WITH ITS OWN WARM-UP OFFSET (SEE
001280*    THE BUILD PARAGRAPHS BELOW) AND NOT BY CALENDAR DAY -
001290*    THE BACKTEST STEP LOOKS UP A SINGLE FLAT DAY-25 OFFSET
001300*    FOR ALL THREE TABLES PER STK0043 ABOVE.
001310*
001320 01  WS-INDICATOR-TABLES.
001330     05  WS-EMA10-TICKER OCCURS 5 TIMES.
001340         10  WS-EMA10-VALUE OCCURS 2000 TIMES
001350                                    PIC S9(07)V9(04).
001360     05  WS-EMA20-TICKER OCCURS 5 TIMES.
001370         10  WS-EMA20-VALUE OCCURS 2000 TIMES
001380                                    PIC S9(07)V9(04).
001390     05  WS-RSI14-TICKER OCCURS 5 TIMES.
001400         10  WS-RSI14-VALUE OCCURS 2000 TIMES
001410                                    PIC S9(05)V9(06).
001420*
001430 01  WS-ALPHA-WORK.
001440     05  WS-ALPHA-10                PIC S9(01)V9(06).
001450     05  WS-ALPHA-20                PIC S9(01)V9(06).
001460     05  WS-EMA-SUM                 PIC S9(09)V9(06) COMP.
001470     05  FILLER                     PIC X(04).
001480*
001490 01  WS-RSI-WORK.
001500     05  WS-AVG-GAIN                PIC S9(07)V9(06) COMP.
001510     05  WS-AVG-LOSS                PIC S9(07)V9(06) COMP.
001520     05  WS-PRICE-CHANGE             PIC S9(07)V9(04).
001530     05  WS-GAIN-AMT                 PIC S9(07)V9(04).
001540     05  WS-LOSS-AMT                 PIC S9(07)V9(04).
001550     05  WS-RS-RATIO                 PIC S9(07)V9(06) COMP.
001560     05  FILLER                      PIC X(04).
001570*
001580 01  WS-DAY-WORK.
001590     05  WS-DAY-RETURN-ACCUM        PIC S9(03)V9(06).
001600*
001610 01  RS-OUTPUT-REC.
001620     05  RS-OUT-DAY-NUMBER          PIC 9(05).
001630     05  RS-OUT-DAILY-RETURN         PIC S9(03)V9(06).
001640     05  FILLER                      PIC X(09).
001650*
001660*    REDEFINES 1 - DATE BREAKOUT FOR THE JOB-START BANNER.
001670*
001680 01  WS-FIRST-DATE-BYTES            PIC X(10).
001690 01  WS-FIRST-DATE-BROKEN-OUT REDEFINES WS-FIRST-DATE-BYTES.
001700     05  WS-FIRST-DATE-YEAR         PIC X(04).
001710     05  FILLER                     PIC X(01).
001720     05  WS-FIRST-DATE-MONTH        PIC X(02).
001730     05  FILLER                     PIC X(01).
001740     05  WS-FIRST-DATE-DAY          PIC X(02).
001750*
001760*    REDEFINES 2 - ALTERNATE VIEW OF THE RSI WORK AREA FOR
001770*    TRACE DISPLAYS WHEN UPSI-1 IS ON.
001780*
001790 01  WS-RSI-WORK-R REDEFINES WS-RSI-WORK.
001800     05  WS-RSI-WORK-BYTES          PIC X(61).
001810*
001820*    REDEFINES 3 - ALTERNATE VIEW OF THE ALPHA WORK AREA.
001830*
001840 01  WS-ALPHA-WORK-R REDEFINES WS-ALPHA-WORK.
001850     05  WS-ALPHA-WORK-BYTES        PIC X(26).
001860*
001870************************************************************
001880 PROCEDURE DIVISION.
001890************************************************************
001900*
001910 A0001-MAIN.
001920
001930     ACCEPT CURRENT-DATE FROM DATE
001940     ACCEPT CURRENT-TIME FROM TIME
001950
001960     PERFORM Q0001-INIT-REPORT  THRU Q0001-EX
001965     MOVE ZERO TO WS-LOOKUP-TRACE-CNT
001970     PERFORM B0001-OPEN-FILES   THRU B0001-EX
001980     PERFORM C0001-LOAD-PRICES  THRU C0001-EX
001990
002000     PERFORM D0001-BUILD-ONE-TICKER THRU D0001-EX
002010         VARYING WS-TICK-SUB FROM 1 BY 1
002020         UNTIL WS-TICK-SUB > WS-TICKER-COUNT
002030
002040     PERFORM E0001-BACKTEST-ONE-DAY THRU E0001-EX
002050         VARYING WS-DAY-SUB FROM 1 BY 1
002060         UNTIL WS-DAY-SUB > WS-DAY-COUNT
002070
002080     DISPLAY 'TOTAL NUMBER OF RECORDS READ : '
002090             WS-READ-RECORD
002100     DISPLAY 'TOTAL NUMBER OF RECORDS WRITE: '
002110             WS-WRITE-RECORD
002115     DISPLAY 'TOTAL SIGNAL DAYS THIS RUN    : '
002116             WS-LOOKUP-TRACE-CNT
002120
002130     PERFORM Z0001-CLOSE-FILES  THRU Z0001-EX.
002140
002150 A0001-MAIN-EX.
002160     EXIT.
002170*-----------------------------------------------------------
002180 B0001-OPEN-FILES.
002190*-----------------------------------------------------------
002200         OPEN INPUT  WORK-PRICE-IN.
002210
002220         IF WS-WORKPRC-STATUS NOT EQUAL ZEROES
002230             MOVE 'Error opening file WORKPRC' TO WS-ERR-MSG
002240             MOVE WS-WORKPRC-STATUS  TO WS-ERR-CDE
002250             MOVE 'B0001-OPEN-FILES' TO WS-ERR-PROC
002260             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
002270         END-IF.
002280*
002290         OPEN OUTPUT RS-DAILY-OUT.
002300
002310 B0001-EX.
002320     EXIT.
002330*-----------------------------------------------------------
002340 C0001-LOAD-PRICES.
002350*-----------------------------------------------------------
002360         READ WORK-PRICE-IN
002370             AT END MOVE 'Y' TO WS-WORKPRC-EOF
002380         END-READ.
002390
002400         IF PRC-HEADER-RECORD
002410             MOVE PRC-TICKER-COUNT TO WS-TICKER-COUNT
002420             READ WORK-PRICE-IN
002430                 AT END MOVE 'Y' TO WS-WORKPRC-EOF
002440             END-READ
002450         END-IF.
002460
002470         PERFORM C0005-STORE-ONE-DAY THRU C0005-EX
002480             UNTIL WS-WORKPRC-EOF EQUAL 'Y'.
002490
002500 C0001-EX.
002510     EXIT.
002520*-----------------------------------------------------------
002530 C0005-STORE-ONE-DAY.
002540*-----------------------------------------------------------
002550         ADD 1 TO WS-DAY-COUNT
002560         ADD 1 TO WS-READ-RECORD
002570         MOVE PRC-TRADE-DATE TO WS-PRICE-DATE(WS-DAY-COUNT)
002580
002590         IF WS-DAY-COUNT = 1
002600             MOVE PRC-TRADE-DATE TO WS-FIRST-DATE-BYTES
002610         END-IF
002620
002630         PERFORM C0009-STORE-ONE-PRICE THRU C0009-EX
002640             VARYING WS-TICK-SUB FROM 1 BY 1
002650             UNTIL WS-TICK-SUB > WS-TICKER-COUNT
002660
002670         READ WORK-PRICE-IN
002680             AT END MOVE 'Y' TO WS-WORKPRC-EOF
002690         END-READ.
002700
002710 C0005-EX.
002720     EXIT.
002730*-----------------------------------------------------------
002740 C0009-STORE-ONE-PRICE.
002750*-----------------------------------------------------------
002760         MOVE PRC-ADJ-CLOSE(WS-TICK-SUB) TO
002770             WS-PRICE-VALUE(WS-DAY-COUNT, WS-TICK-SUB).
002780
002790 C0009-EX.
002800     EXIT.
002810*-----------------------------------------------------------
002820 D0001-BUILD-ONE-TICKER.
002830*-----------------------------------------------------------
002840         PERFORM G0001-BUILD-EMA10-SERIES THRU G0001-EX
002850         PERFORM H0001-BUILD-EMA20-SERIES THRU H0001-EX
002860         PERFORM I0001-BUILD-RSI14-SERIES THRU I0001-EX.
002870
002880 D0001-EX.
002890     EXIT.
002900*-----------------------------------------------------------
002910 G0001-BUILD-EMA10-SERIES.
002920*-----------------------------------------------------------
002930         COMPUTE WS-ALPHA-10 ROUNDED = 2 / 11
002940
002950         MOVE ZERO TO WS-EMA-SUM
002960         PERFORM G0005-SUM-FIRST-10 THRU G0005-EX
002970             VARYING WS-BUILD-SUB FROM 1 BY 1
002980             UNTIL WS-BUILD-SUB > 10
002990         COMPUTE WS-EMA10-VALUE(WS-TICK-SUB, 1) ROUNDED =
003000             WS-EMA-SUM / 10
003010
003020         PERFORM G0009-BUILD-ONE-EMA10 THRU G0009-EX
003030             VARYING WS-BUILD-SUB FROM 11 BY 1
003040             UNTIL WS-BUILD-SUB > WS-DAY-COUNT.
003050
003060 G0001-EX.
003070     EXIT.
003080*-----------------------------------------------------------
003090 G0005-SUM-FIRST-10.
003100*-----------------------------------------------------------
003110         ADD WS-PRICE-VALUE(WS-BUILD-SUB, WS-TICK-SUB)
003120             TO WS-EMA-SUM.
003130
003140 G0005-EX.
003150     EXIT.
003160*-----------------------------------------------------------
003170 G0009-BUILD-ONE-EMA10.
003180*-----------------------------------------------------------
003190         COMPUTE WS-EMA10-VALUE(WS-TICK-SUB,
003200             WS-BUILD-SUB - 9) ROUNDED =
003210             (WS-PRICE-VALUE(WS-BUILD-SUB, WS-TICK-SUB)
003220                * WS-ALPHA-10)
003230           + (WS-EMA10-VALUE(WS-TICK-SUB, WS-BUILD-SUB - 10)
003240                * (1 - WS-ALPHA-10)).
003250
003260 G0009-EX.
003270     EXIT.
003280*-----------------------------------------------------------
003290 H0001-BUILD-EMA20-SERIES.
003300*-----------------------------------------------------------
003310         COMPUTE WS-ALPHA-20 ROUNDED = 2 / 21
003320
003330         MOVE ZERO TO WS-EMA-SUM
003340         PERFORM H0005-SUM-FIRST-20 THRU H0005-EX
003350             VARYING WS-BUILD-SUB FROM 1 BY 1
003360             UNTIL WS-BUILD-SUB > 20
003370         COMPUTE WS-EMA20-VALUE(WS-TICK-SUB, 1) ROUNDED =
003380             WS-EMA-SUM / 20
003390
003400         PERFORM H0009-BUILD-ONE-EMA20 THRU H0009-EX
003410             VARYING WS-BUILD-SUB FROM 21 BY 1
003420             UNTIL WS-BUILD-SUB > WS-DAY-COUNT.
003430
003440 H0001-EX.
003450     EXIT.
003460*-----------------------------------------------------------
003470 H0005-SUM-FIRST-20.
003480*-----------------------------------------------------------
003490         ADD WS-PRICE-VALUE(WS-BUILD-SUB, WS-TICK-SUB)
003500             TO WS-EMA-SUM.
003510
003520 H0005-EX.
003530     EXIT.
003540*-----------------------------------------------------------
003550 H0009-BUILD-ONE-EMA20.
003560*-----------------------------------------------------------
003570         COMPUTE WS-EMA20-VALUE(WS-TICK-SUB,
003580             WS-BUILD-SUB - 19) ROUNDED =
003590             (WS-PRICE-VALUE(WS-BUILD-SUB, WS-TICK-SUB)
003600                * WS-ALPHA-20)
003610           + (WS-EMA20-VALUE(WS-TICK-SUB, WS-BUILD-SUB - 20)
003620                * (1 - WS-ALPHA-20)).
003630
003640 H0009-EX.
003650     EXIT.
003660*-----------------------------------------------------------
003670 I0001-BUILD-RSI14-SERIES.
003680*-----------------------------------------------------------
003690         MOVE ZERO TO WS-AVG-GAIN WS-AVG-LOSS
003700
003710         PERFORM I0005-SUM-FIRST-14-CHANGES THRU I0005-EX
003720             VARYING WS-BUILD-SUB FROM 1 BY 1
003730             UNTIL WS-BUILD-SUB > 14
003740
003750         COMPUTE WS-AVG-GAIN ROUNDED = WS-AVG-GAIN / 14
003760         COMPUTE WS-AVG-LOSS ROUNDED = WS-AVG-LOSS / 14
003770         PERFORM I0009-STORE-ONE-RSI THRU I0009-EX
003780
003790         PERFORM I0020-BUILD-ONE-RSI THRU I0020-EX
003800             VARYING WS-BUILD-SUB FROM 16 BY 1
003810             UNTIL WS-BUILD-SUB > WS-DAY-COUNT.
003820
003830 I0001-EX.
003840     EXIT.
003850*-----------------------------------------------------------
003860 I0005-SUM-FIRST-14-CHANGES.
003870*-----------------------------------------------------------
003880         COMPUTE WS-PRICE-CHANGE =
003890             WS-PRICE-VALUE(WS-BUILD-SUB + 1, WS-TICK-SUB)
003900           - WS-PRICE-VALUE(WS-BUILD-SUB, WS-TICK-SUB)
003910
003920         IF WS-PRICE-CHANGE > 0
003930             ADD WS-PRICE-CHANGE TO WS-AVG-GAIN
003940         ELSE
003950             IF WS-PRICE-CHANGE < 0
003960                 SUBTRACT WS-PRICE-CHANGE FROM WS-AVG-LOSS
003970             END-IF
003980         END-IF.
003990
004000 I0005-EX.
004010     EXIT.
004020*-----------------------------------------------------------
004030 I0009-STORE-ONE-RSI.
004040*-----------------------------------------------------------
004050         IF WS-AVG-LOSS = 0
004060             MOVE 100 TO WS-RSI14-VALUE(WS-TICK-SUB, 1)
004070         ELSE
004080             COMPUTE WS-RS-RATIO ROUNDED =
004090                 WS-AVG-GAIN / WS-AVG-LOSS
004100             COMPUTE WS-RSI14-VALUE(WS-TICK-SUB, 1) ROUNDED =
004110                 100 - (100 / (1 + WS-RS-RATIO))
004120         END-IF.
004130
004140 I0009-EX.
004150     EXIT.
004160*-----------------------------------------------------------
004170 I0020-BUILD-ONE-RSI.
004180*-----------------------------------------------------------
004190         COMPUTE WS-PRICE-CHANGE =
004200             WS-PRICE-VALUE(WS-BUILD-SUB, WS-TICK-SUB)
004210           - WS-PRICE-VALUE(WS-BUILD-SUB - 1, WS-TICK-SUB)
004220
004230         IF WS-PRICE-CHANGE > 0
004240             MOVE WS-PRICE-CHANGE TO WS-GAIN-AMT
004250             MOVE ZERO TO WS-LOSS-AMT
004260         ELSE
004270             IF WS-PRICE-CHANGE < 0
004280                 MOVE ZERO TO WS-GAIN-AMT
004290                 COMPUTE WS-LOSS-AMT = ZERO - WS-PRICE-CHANGE
004300             ELSE
004310                 MOVE ZERO TO WS-GAIN-AMT WS-LOSS-AMT
004320             END-IF
004330         END-IF
004340
004350         COMPUTE WS-AVG-GAIN ROUNDED =
004360             ((WS-AVG-GAIN * 13) + WS-GAIN-AMT) / 14
004370         COMPUTE WS-AVG-LOSS ROUNDED =
004380             ((WS-AVG-LOSS * 13) + WS-LOSS-AMT) / 14
004390
004400         IF WS-AVG-LOSS = 0
004410             MOVE 100 TO
004420                 WS-RSI14-VALUE(WS-TICK-SUB, WS-BUILD-SUB - 14)
004430         ELSE
004440             COMPUTE WS-RS-RATIO ROUNDED =
004450                 WS-AVG-GAIN / WS-AVG-LOSS
004460             COMPUTE WS-RSI14-VALUE(WS-TICK-SUB,
004470                 WS-BUILD-SUB - 14) ROUNDED =
004480                 100 - (100 / (1 + WS-RS-RATIO))
004490         END-IF.
004500
004510 I0020-EX.
004520     EXIT.
004530*-----------------------------------------------------------
004540 E0001-BACKTEST-ONE-DAY.
004550*-----------------------------------------------------------
004560         MOVE ZERO TO WS-DAY-RETURN-ACCUM
004570
004580         IF WS-DAY-SUB > 26
004590             PERFORM F0001-APPLY-SIGNAL THRU F0001-EX
004600                 VARYING WS-TICK-SUB FROM 1 BY 1
004610                 UNTIL WS-TICK-SUB > WS-TICKER-COUNT
004620         END-IF
004630
004640         COMPUTE RS-OUT-DAILY-RETURN ROUNDED =
004650             WS-DAY-RETURN-ACCUM / WS-TICKER-COUNT
004660         MOVE WS-DAY-SUB TO RS-OUT-DAY-NUMBER
004670         PERFORM F0009-WRITE-DAILY-RETURN THRU F0009-EX.
004680
004690 E0001-EX.
004700     EXIT.
004710*-----------------------------------------------------------
004720 F0001-APPLY-SIGNAL.
004730*-----------------------------------------------------------
004740         COMPUTE WS-LOOKUP-SUB = WS-DAY-SUB - 25
004750
004760         IF WS-RSI14-VALUE(WS-TICK-SUB, WS-LOOKUP-SUB) > 60
004770            AND WS-EMA20-VALUE(WS-TICK-SUB, WS-LOOKUP-SUB) <
004780                WS-EMA10-VALUE(WS-TICK-SUB, WS-LOOKUP-SUB)
004790             SUBTRACT 0.01 FROM WS-DAY-RETURN-ACCUM
004792             ADD 1 TO WS-LOOKUP-TRACE-CNT
004800         ELSE
004810             IF WS-RSI14-VALUE(WS-TICK-SUB, WS-LOOKUP-SUB) < 40
004820                AND WS-EMA10-VALUE(WS-TICK-SUB, WS-LOOKUP-SUB) >
004830                    WS-EMA20-VALUE(WS-TICK-SUB, WS-LOOKUP-SUB)
004840                 ADD 0.01 TO WS-DAY-RETURN-ACCUM
004845                 ADD 1 TO WS-LOOKUP-TRACE-CNT
004850             END-IF
004860         END-IF.
004870
004880 F0001-EX.
004890     EXIT.
004900*-----------------------------------------------------------
004910 F0009-WRITE-DAILY-RETURN.
004920*-----------------------------------------------------------
004925         MOVE SPACES TO RS-DAILY-RECORD
004927         MOVE '1' TO DRT-RECORD-TYPE
004930         MOVE RS-OUT-DAY-NUMBER TO DRT-DAY-NUMBER
004940         MOVE RS-OUT-DAILY-RETURN TO DRT-DAILY-RETURN
004950         WRITE RS-DAILY-RECORD
004960
004970         IF WS-RSDAILY-STATUS NOT EQUAL ZEROES
004980             MOVE 'Error writing file RSDAILY' TO WS-ERR-MSG
004990             MOVE WS-RSDAILY-STATUS  TO WS-ERR-CDE
005000             MOVE 'F0009-WRITE-DAILY-RETURN' TO WS-ERR-PROC
005010             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
005020         ELSE
005030             ADD 1 TO WS-WRITE-RECORD
005040         END-IF.
005050
005060 F0009-EX.
005070     EXIT.
005080*-----------------------------------------------------------
005090 Q0001-INIT-REPORT.
005100*-----------------------------------------------------------
005110         DISPLAY '****************************************'
005120         DISPLAY SAN-TITLE
005130         DISPLAY '****************************************'
005140         DISPLAY 'STKRSIEM STARTED DATE = ' CURRENT-MONTH
005150                 '/' CURRENT-DAY '/' CURRENT-YEAR
005160                 '  (mm/dd/yy)'
005170         DISPLAY '             TIME = ' CURRENT-HOUR ':'
005180                CURRENT-MINUTE ':' CURRENT-SECOND
005190         MOVE ZERO TO WS-DAY-COUNT WS-TICKER-COUNT
005200                      WS-READ-RECORD WS-WRITE-RECORD.
005210
005220 Q0001-EX.
005230     EXIT.
005240*-----------------------------------------------------------
005250 Y0001-ERR-HANDLING.
005260*-----------------------------------------------------------
005270      DISPLAY '********************************'.
005280      DISPLAY '  ERROR HANDLING REPORT '.
005290      DISPLAY '********************************'.
005300      DISPLAY '  ' WS-ERR-MSG.
005310      DISPLAY '  ' WS-ERR-CDE.
005320      DISPLAY '  ' WS-ERR-PROC.
005330      DISPLAY '********************************'.
005340
005350     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
005360
005370 Y0001-EXIT.
005380     EXIT.
005390*-----------------------------------------------------------
005400 Z0001-CLOSE-FILES.
005410*-----------------------------------------------------------
005420         CLOSE WORK-PRICE-IN.
005430         CLOSE RS-DAILY-OUT.
005440
005450 Z0001-EX.
005460     EXIT.
005470*
005480 END PROGRAM STKRSIEM.
