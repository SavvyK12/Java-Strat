000010************************************************************
000020* STKRPTHD.CPY
000030* INVENTURE GROWTH AND SECURITIES  -  MARKET DATA SERVICES
000040*-----------------------------------------------------------
000050* COPY MEMBER   : STKRPTHD
000060* DESCRIPTION   : PRINT-LINE HEADER LAYOUTS FOR THE BACKTEST
000070*                 RESULTS REPORT PRODUCED BY STKBKTST.
000080*                 HEADER0 IS THE RUN BANNER, HEADER1 IS THE
000090*                 SECTION-1 (OPTIMAL WEIGHTS) COLUMN HEADING,
000100*                 HEADER2 IS THE SECTION-2 (STRATEGY METRICS)
000110*                 COLUMN HEADING.
000120*-----------------------------------------------------------
000130* CHANGE LOG
000140*   2011-03-21  SRP  STK0021  ORIGINAL COPY MEMBER                 STK0021
000150************************************************************
000160 01  HEADER0.
000170     05  H0-BANNER                   PIC X(52)
000180         VALUE 'INVENTURE GROWTH AND SECURITIES - BACKTEST REPORT'.
000190     05  FILLER                      PIC X(28) VALUE SPACES.
000200*
000210 01  HEADER1.
000220     05  H1-TEXT                     PIC X(35)
000230         VALUE 'SECTION 1 - OPTIMAL PORTFOLIO WEIGHTS'.
000240     05  FILLER                      PIC X(45) VALUE SPACES.
000250*
000260 01  HEADER2.
000270     05  H2-TEXT                     PIC X(30)
000280         VALUE 'SECTION 2 - STRATEGY METRICS'.
000290     05  FILLER                      PIC X(50) VALUE SPACES.
000300************************************************************
000310* END OF COPY MEMBER STKRPTHD
000320************************************************************
