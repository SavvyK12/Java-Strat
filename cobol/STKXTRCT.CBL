000010************************************************************
000020* Author: S R PRAJAPATI
000030* Date: 04-14-1991
000040* Purpose: LOAD THE DAILY ADJUSTED-CLOSE PRICE FILE FOR THE
000050*        : BACKTESTING SYSTEM TICKER SET, VALIDATE EACH PRICE
000060*        : VALUE AND PRODUCE A CLEAN WORK FILE FOR THE
000070*        : STRATEGY AND OPTIMIZATION STEPS THAT FOLLOW THIS
000080*        : STEP IN THE RUN.
000090* Tectonics: COBC
000100************************************************************
000110 IDENTIFICATION DIVISION.
000120*-----------------------*
000130 PROGRAM-ID.    STKXTRCT.
000140 AUTHOR.        S R PRAJAPATI.
000150 INSTALLATION.  INVENTURE GROWTH AND SECURITIES.
000160 DATE-WRITTEN.  04/14/1991.
000170 DATE-COMPILED.
000180 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000190************************************************************
000200*                    C H A N G E   L O G
000210*
000220* DATE       PGMR  REQUEST    DESCRIPTION
000230* ---------  ----  ---------  ------------------------------
000240* 04/14/1991 SRP   STK0001    ORIGINAL PROGRAM - LOAD PRICES       STK0001
000250* 09/02/1991 SRP   STK0004    ADDED ERROR LOG FOR BAD PRICES       STK0004
000260* 03/19/1992 TKM   STK0007    FIX TICKER-COUNT EDIT ON HEADER      STK0007
000270* 11/05/1993 SRP   STK0011    ALLOW UP TO 5 TICKERS PER RUN        STK0011
000280* 06/30/1994 TKM   STK0013    WIDEN TRADE-DATE TO YYYY-MM-DD       STK0013
000290* 02/14/1996 SRP   STK0016    MOVE PRICE LAYOUT TO COPY BOOK       STK0016
000300* 01/11/1998 SRP   STK0019    YEAR 2000 REVIEW - NO 2-DIGIT        STK0019
000310*                             YEARS IN THIS PROGRAM, TRADE-DATE
000320*                             IS ALREADY 4-DIGIT CENTURY. NO
000330*                             CHANGE REQUIRED
000340* 08/22/1999 SRP   STK0020    Y2K FINAL SIGN-OFF - RETESTED        STK0020
000350* 05/02/2001 TKM   STK0024    DISPLAY RECORD COUNTS AT EOJ         STK0024
000360* 10/17/2003 SRP   STK0028    CLEAN UP FILE STATUS DISPLAYS        STK0028
000370* 07/09/2007 DLH   STK0035    ADD SECURITY PARAGRAPH PER AUDIT     STK0035
000380* 02/11/2012 DLH   STK0041    ZERO-FILL INVALID PRICE ON OUTPUT    STK0041
000390*                             RATHER THAN DROP, SO PER-TICKER
000400*                             SERIES STAY DAY-ALIGNED DOWNSTREAM
000410************************************************************
000420 ENVIRONMENT DIVISION.
000430*-----------------------*
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470*
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500*
000510     SELECT PRICE-IN       ASSIGN TO PRICEIN
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS  IS  WS-PRICEIN-STATUS.
000540*
000550     SELECT WORK-PRICE-OUT ASSIGN TO WORKPRC
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS  IS  WS-WORKPRC-STATUS.
000580*
000590     SELECT ERR-LOG-OUT    ASSIGN TO ERRLOG
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS  IS  WS-ERRLOG-STATUS.
000620*-----------------------*
000630 DATA DIVISION.
000640*-----------------------*
000650 FILE SECTION.
000660*
000670 FD  PRICE-IN
000680     RECORDING MODE F.
000690     COPY STKPRICE REPLACING WORK-PRICE-RECORD
000700         BY PRICE-IN-RECORD.
000710*
000720 FD  WORK-PRICE-OUT
000730     RECORDING MODE F.
000740     COPY STKPRICE REPLACING WORK-PRICE-RECORD
000750         BY PRICE-OUT-RECORD.
000760*
000770 FD  ERR-LOG-OUT
000780     RECORDING MODE F.
000790 01  ERR-LOG-REC.
000800     05  ERR-MESSAGE-TEXT            PIC X(72).
000810     05  FILLER                      PIC X(08).
000820*
000830 WORKING-STORAGE SECTION.
000840*
000850 01  SYSTEM-DATE-AND-TIME.
000860     05  CURRENT-DATE.
000870         10  CURRENT-YEAR           PIC 9(02).
000880         10  CURRENT-MONTH          PIC 9(02).
000890         10  CURRENT-DAY            PIC 9(02).
000900     05  CURRENT-TIME.
000910         10  CURRENT-HOUR           PIC 9(02).
000920         10  CURRENT-MINUTE         PIC 9(02).
000930         10  CURRENT-SECOND         PIC 9(02).
000940         10  CURRENT-HNDSEC         PIC 9(02).
000950     05  FILLER                     PIC X(10).
000960*
000970 01  WS-FIELDS.
000980     05  WS-PRICEIN-STATUS          PIC X(02) VALUE SPACES.
000990     05  WS-WORKPRC-STATUS          PIC X(02) VALUE SPACES.
001000     05  WS-ERRLOG-STATUS           PIC X(02) VALUE SPACES.
001010     05  WS-PRICEIN-EOF-SW          PIC X(01) VALUE 'N'.
001020         88  PRICEIN-EOF                      VALUE 'Y'.
001030     05  FILLER                     PIC X(05).
001040*
001050 01  WS-COUNTERS.
001060     05  WS-READ-COUNT              PIC S9(07) COMP.
001070     05  WS-WRITE-COUNT              PIC S9(07) COMP.
001080     05  WS-ERROR-COUNT              PIC S9(07) COMP.
001090     05  FILLER                      PIC X(06).
001100*
001101 77  WS-TICK-SUB                 PIC S9(04) COMP.
001102 77  WS-ANY-ERROR-SW             PIC X(01) VALUE 'N'.
001103     88  ANY-PRICE-ERROR-FOUND            VALUE 'Y'.
001110*
001120*    SAVED TICKER NAMES FROM THE HEADER RECORD, KEPT IN WORK
001130*    STORAGE SO THEY REMAIN AVAILABLE WHILE DETAIL RECORDS ARE
001140*    VALIDATED AND A TICKER NAME IS NEEDED FOR THE ERROR LOG.
001150*
001160 01  WS-SAVED-HEADER.
001170     05  WS-SAVED-TICKER-COUNT      PIC 9(01).
001180     05  WS-SAVED-TICKER-TBL OCCURS 5 TIMES
001190                                    PIC X(08).
001200     05  FILLER                     PIC X(10).
001210*
001220 01  WS-SAVED-HEADER-R REDEFINES WS-SAVED-HEADER.
001230     05  WS-SAVED-HEADER-BYTES      PIC X(51).
001240*
001250 01  WS-DATE-R REDEFINES SYSTEM-DATE-AND-TIME.
001260     05  FILLER                     PIC X(06).
001270     05  WS-DATE-TIME-BYTES         PIC X(08).
001280     05  FILLER                     PIC X(10).
001290*
001300 01  WS-ERROR-MESSAGE.
001310     05  WS-ERR-LIT-1               PIC X(22)
001320         VALUE 'INVALID VALUE FOR STOCK'.
001330     05  FILLER                     PIC X(01) VALUE SPACE.
001340     05  WS-ERR-TICKER              PIC X(08).
001350     05  FILLER                     PIC X(01) VALUE SPACE.
001360     05  WS-ERR-LIT-2               PIC X(08) VALUE 'ON DATE '.
001370     05  FILLER                     PIC X(01) VALUE SPACE.
001380     05  WS-ERR-DATE                PIC X(10).
001390     05  FILLER                     PIC X(21).
001400*
001410 01  WS-ERROR-MESSAGE-R REDEFINES WS-ERROR-MESSAGE.
001420     05  WS-ERROR-MESSAGE-BYTES     PIC X(72).
001430*
001440 PROCEDURE DIVISION.
001450*-----------------------*
001460 000-MAIN.
001470*
001480     ACCEPT CURRENT-DATE FROM DATE.
001490     ACCEPT CURRENT-TIME FROM TIME.
001500*
001510     PERFORM 800-INIT-REPORT.
001520*
001530     PERFORM 100-OPEN-FILES.
001540     PERFORM 110-READ-HEADER-LINE.
001550     PERFORM 120-WRITE-HEADER-OUT.
001560*
001570     PERFORM 210-READ-DETAIL-LINE.
001580     PERFORM 200-PROCESS-DETAIL-LINES
001590         UNTIL PRICEIN-EOF.
001600*
001610     DISPLAY '------------------------------------------'.
001620     DISPLAY 'RECORDS READ      : ' WS-READ-COUNT.
001630     DISPLAY 'RECORDS WRITTEN   : ' WS-WRITE-COUNT.
001640     DISPLAY 'PRICE ERRORS      : ' WS-ERROR-COUNT.
001650     DISPLAY '------------------------------------------'.
001651     IF ANY-PRICE-ERROR-FOUND
001652         DISPLAY 'REVIEW ERRLOG BEFORE OPTIMIZATION STEP RUNS'
001653     END-IF.
001660*
001670     PERFORM 400-CLOSE-FILES.
001680*
001690     STOP RUN.
001700*
001710 100-OPEN-FILES.
001720*
001730     OPEN INPUT  PRICE-IN.
001740     OPEN OUTPUT WORK-PRICE-OUT.
001750     OPEN OUTPUT ERR-LOG-OUT.
001760*
001770 110-READ-HEADER-LINE.
001780*
001790     READ PRICE-IN
001800         AT END MOVE 'Y' TO WS-PRICEIN-EOF-SW.
001810*
001820     ADD 1 TO WS-READ-COUNT.
001830*
001840     MOVE PRC-TICKER-COUNT OF PRICE-IN-RECORD
001850         TO WS-SAVED-TICKER-COUNT.
001860*
001870     PERFORM 115-SAVE-ONE-TICKER-NAME
001880         VARYING WS-TICK-SUB FROM 1 BY 1
001890         UNTIL WS-TICK-SUB > 5.
001900*
001910 115-SAVE-ONE-TICKER-NAME.
001920*
001930     MOVE PRC-TICKER-NAME-TBL(WS-TICK-SUB) OF PRICE-IN-RECORD
001940         TO WS-SAVED-TICKER-TBL(WS-TICK-SUB).
001950*
001960 120-WRITE-HEADER-OUT.
001970*
001980     MOVE PRICE-IN-RECORD TO PRICE-OUT-RECORD.
001990     WRITE PRICE-OUT-RECORD.
002000     ADD 1 TO WS-WRITE-COUNT.
002010*
002020 200-PROCESS-DETAIL-LINES.
002030*
002040     PERFORM 220-VALIDATE-PRICES.
002050     PERFORM 230-WRITE-DETAIL-OUT.
002060     PERFORM 210-READ-DETAIL-LINE.
002070*
002080 210-READ-DETAIL-LINE.
002090*
002100     READ PRICE-IN
002110         AT END MOVE 'Y' TO WS-PRICEIN-EOF-SW.
002120*
002130     IF NOT PRICEIN-EOF
002140         ADD 1 TO WS-READ-COUNT
002150     END-IF.
002160*
002170 220-VALIDATE-PRICES.
002180*
002190     PERFORM 225-VALIDATE-ONE-PRICE
002200         VARYING WS-TICK-SUB FROM 1 BY 1
002210         UNTIL WS-TICK-SUB > WS-SAVED-TICKER-COUNT.
002220*
002230 225-VALIDATE-ONE-PRICE.
002240*
002250     IF PRC-ADJ-CLOSE(WS-TICK-SUB) OF PRICE-IN-RECORD
002260           IS NOT NUMERIC
002270         MOVE WS-SAVED-TICKER-TBL(WS-TICK-SUB)
002280             TO WS-ERR-TICKER
002290         MOVE PRC-TRADE-DATE OF PRICE-IN-RECORD
002300             TO WS-ERR-DATE
002310         PERFORM 240-LOG-INVALID-VALUE
002320         MOVE ZERO TO PRC-ADJ-CLOSE(WS-TICK-SUB)
002330             OF PRICE-IN-RECORD
002335         MOVE 'Y' TO PRC-INVALID-SW(WS-TICK-SUB)
002336             OF PRICE-IN-RECORD
002340     END-IF.
002350*
002360 230-WRITE-DETAIL-OUT.
002370*
002380     IF NOT PRICEIN-EOF
002390         MOVE PRICE-IN-RECORD TO PRICE-OUT-RECORD
002400         WRITE PRICE-OUT-RECORD
002410         ADD 1 TO WS-WRITE-COUNT
002420     END-IF.
002430*
002440 240-LOG-INVALID-VALUE.
002450*
002460     MOVE SPACES TO ERR-LOG-REC.
002470     MOVE WS-ERROR-MESSAGE-BYTES TO ERR-MESSAGE-TEXT.
002480     WRITE ERR-LOG-REC.
002490     ADD 1 TO WS-ERROR-COUNT.
002495     MOVE 'Y' TO WS-ANY-ERROR-SW.
002500*
002510 400-CLOSE-FILES.
002520*
002530     CLOSE PRICE-IN.
002540     CLOSE WORK-PRICE-OUT.
002550     CLOSE ERR-LOG-OUT.
002560*
002570 800-INIT-REPORT.
002580*
002590     MOVE CURRENT-DATE TO WS-DATE-TIME-BYTES.
002600*
002610     DISPLAY '********************************************'.
002620     DISPLAY '* INVENTURE GROWTH AND SECURITIES            '.
002630     DISPLAY '* STKXTRCT - PRICE FILE EXTRACT AND VALIDATE '.
002640     DISPLAY '********************************************'.
002650     DISPLAY 'STKXTRCT STARTED DATE = ' CURRENT-MONTH '/'
002660            CURRENT-DAY '/' CURRENT-YEAR  '  (mm/dd/yy)'.
002670     DISPLAY '             TIME = ' CURRENT-HOUR ':'
002680            CURRENT-MINUTE ':' CURRENT-SECOND.
002690     MOVE ZERO TO WS-READ-COUNT WS-WRITE-COUNT
002700                  WS-ERROR-COUNT.
002710*
002720 END PROGRAM STKXTRCT.
