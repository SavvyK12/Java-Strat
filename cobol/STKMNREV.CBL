000010************************************************************
000020* Author: S R PRAJAPATI
000030* Date: 04-14-1991
000040* Purpose: MEAN-REVERSION TRADING STRATEGY BACKTEST.  READS
000050*        : THE CLEAN WORK-PRICE FILE BUILT BY STKXTRCT,
000060*        : BUILDS A 20-DAY SMA AND A 5-POINT LINEAR
000070*        : REGRESSION PREDICTION FOR EACH TICKER, APPLIES
000080*        : THE MEAN-REVERSION SIGNAL, AND WRITES THE
000090*        : RESULTING PORTFOLIO DAILY-RETURN SERIES.
000100* Tectonics: COBC
000110************************************************************
000120 IDENTIFICATION DIVISION.
000130*-----------------------*
000140 PROGRAM-ID.    STKMNREV.
000150 AUTHOR.        S R PRAJAPATI.
000160 INSTALLATION.  INVENTURE GROWTH AND SECURITIES.
000170 DATE-WRITTEN.  04/14/1991.
000180 DATE-COMPILED.
000190 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000200************************************************************
000210*                    C H A N G E   L O G
000220*
000230* DATE       PGMR  REQUEST    DESCRIPTION
000240* ---------  ----  ---------  ------------------------------
000250* 04/14/1991 SRP   STK0002    ORIGINAL PROGRAM - 20 DAY SMA        STK0002
000260* 10/22/1991 SRP   STK0005    ADD 5-POINT LINEAR REGRESSION        STK0005
000270* 03/19/1992 TKM   STK0007    RAISE TICKER LIMIT TO FIVE           STK0007
000280* 11/05/1993 SRP   STK0011    ALIGN SMA WINDOW ENDING ON           STK0011
000290*                             THE CURRENT BACKTEST DAY
000300* 06/30/1994 TKM   STK0013    PREDICT ON FULL-SERIES-LEN+1         STK0013
000310*                             (MATCHES DESK MODEL, DO NOT
000320*                             "FIX" THIS)
000330* 02/14/1996 SRP   STK0016    MOVE PRICE LAYOUT TO COPY            STK0016
000340*                             MEMBER STKPRICE
000350* 01/11/1998 SRP   STK0019    YEAR 2000 REVIEW - TRADE-DATE        STK0019
000360*                             4-DIGIT CENTURY ALREADY, NO
000370*                             CHANGE NEEDED
000380* 08/22/1999 SRP   STK0020    Y2K FINAL SIGN-OFF - RETESTED        STK0020
000390* 05/02/2001 TKM   STK0024    RAISE WORKING TABLE TO 2000          STK0024
000400*                             TRADING DAYS
000410* 10/17/2003 SRP   STK0028    CLEAN UP FILE STATUS DISPLAYS        STK0028
000420* 07/09/2007 DLH   STK0035    ADD SECURITY PARAGRAPH PER           STK0035
000430*                             AUDIT FINDING
000440* 02/11/2012 DLH   STK0042    DAILY RETURN DIVIDED BY              STK0042
000450*                             TICKER COUNT, NOT HARD-CODED
000460*                             FIVE
000461* 06/02/2013 RJT   STK0052    WRITE-DAILY-RETURN NOW CLEARS THE    STK0052
000462*                             RECORD AND SETS RECORD-TYPE BEFORE
000463*                             MOVING DAY/RETURN - MATCHES XTRCT'S
000464*                             CLEAR-THEN-FILL HABIT, FIXES BUFFER
000465*                             CARRYOVER ON THE WIDENED RECORD
000470************************************************************
000480 ENVIRONMENT DIVISION.
000490*-----------------------*
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530*
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560*
000570     SELECT WORK-PRICE-IN   ASSIGN TO WORKPRC
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS  IS  WS-WORKPRC-STATUS.
000600*
000610     SELECT MR-DAILY-OUT    ASSIGN TO MRDAILY
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS  IS  WS-MRDAILY-STATUS.
000640*-----------------------*
000650 DATA DIVISION.
000660*-----------------------*
000670 FILE SECTION.
000680*
000690 FD  WORK-PRICE-IN
000700     RECORDING MODE F.
000710     COPY STKPRICE.
000720*
000730 FD  MR-DAILY-OUT
000740     RECORDING MODE F.
000750     COPY STKRETRN REPLACING DAILY-RETURN-RECORD BY
000760         MR-DAILY-RECORD.
000770*
000780 WORKING-STORAGE SECTION.
000790*
000800 01  SYSTEM-DATE-AND-TIME.
000810     05  CURRENT-DATE.
000820         10  CURRENT-YEAR           PIC 9(02).
000830         10  CURRENT-MONTH          PIC 9(02).
000840         10  CURRENT-DAY            PIC 9(02).
000850     05  CURRENT-TIME.
000860         10  CURRENT-HOUR           PIC 9(02).
000870         10  CURRENT-MINUTE         PIC 9(02).
000880         10  CURRENT-SECOND         PIC 9(02).
000890         10  CURRENT-HNDSEC         PIC 9(02).
000900     05  FILLER                     PIC X(10).
000910*
000920 01  WS-FIELDS.
000930     05  WS-WORKPRC-STATUS          PIC X(02) VALUE SPACES.
000940     05  WS-MRDAILY-STATUS          PIC X(02) VALUE SPACES.
000950     05  WS-WORKPRC-EOF-SW          PIC X(01) VALUE 'N'.
000960         88  WORKPRC-EOF                      VALUE 'Y'.
000970     05  FILLER                     PIC X(05).
000980*
000981 77  WS-HEADER-SEEN-SW           PIC X(01) VALUE 'N'.
000982     88  HEADER-SEEN                      VALUE 'Y'.
000990*
001010 01  WS-COUNTERS.
001020     05  WS-TICKER-COUNT            PIC S9(04) COMP.
001030     05  WS-DAY-COUNT                PIC S9(07) COMP.
001040     05  WS-DAY-SUB                  PIC S9(07) COMP.
001050     05  WS-TICK-SUB                 PIC S9(04) COMP.
001060     05  WS-WINDOW-SUB               PIC S9(07) COMP.
001070     05  FILLER                      PIC X(04).
001080*
001081 77  WS-LINREG-SUB               PIC S9(04) COMP.
001090*
001100*    PRICE HISTORY TABLE - ONE ENTRY PER TRADING DAY, EACH
001110*    WITH UP TO 5 TICKER CLOSES.  LOADED ONCE FROM THE
001120*    WORK-PRICE-IN FILE.
001130*
001140 01  WS-PRICE-TABLE.
001150     05  WS-PRICE-ENTRY OCCURS 2000 TIMES.
001160         10  WS-PRICE-DATE          PIC X(10).
001170         10  WS-PRICE-VALUE OCCURS 5 TIMES
001180                                    PIC S9(07)V9(04).
001190*
001200*    SMA(20) TABLE - ONE SERIES PER TICKER, ALIGNED BY DAY.
001210*
001220 01  WS-SMA-TABLE.
001230     05  WS-SMA-TICKER OCCURS 5 TIMES.
001240         10  WS-SMA-VALUE OCCURS 2000 TIMES
001250                                    PIC S9(07)V9(04).
001260*
001270*    LINEAR-REGRESSION WORK AREA AND PREDICTED PRICE, ONE
001280*    PER TICKER (COMPUTED ONCE OVER THE LAST 5 PRICES OF
001290*    THE WHOLE SERIES - NOT RECOMPUTED EACH DAY).
001300*
001310 01  WS-LINREG-WORK.
001320     05  WS-SUM-X                   PIC S9(09)V9(06) COMP.
001330     05  WS-SUM-Y                   PIC S9(09)V9(06) COMP.
001340     05  WS-SUM-XY                  PIC S9(09)V9(06) COMP.
001350     05  WS-SUM-X2                  PIC S9(09)V9(06) COMP.
001360     05  WS-SLOPE                   PIC S9(09)V9(06) COMP.
001370     05  WS-INTERCEPT                PIC S9(09)V9(06) COMP.
001380     05  FILLER                      PIC X(04).
001390*
001400 01  WS-PREDICTED-TABLE.
001410     05  WS-PREDICTED-PRICE OCCURS 5 TIMES
001420                                    PIC S9(07)V9(04).
001430*
001440*    SIGNAL AND RETURN ACCUMULATORS FOR THE CURRENT DAY
001450*    BEING BACKTESTED.
001460*
001470 01  WS-DAY-WORK.
001480     05  WS-DAY-RETURN-ACCUM        PIC S9(03)V9(06).
001490     05  WS-SMA-WINDOW-SUM           PIC S9(09)V9(06) COMP.
001500     05  FILLER                      PIC X(06).
001510*
001520 01  MR-OUTPUT-REC.
001530     05  MR-OUT-DAY-NUMBER          PIC 9(05).
001540     05  MR-OUT-DAILY-RETURN         PIC S9(03)V9(06).
001550     05  FILLER                      PIC X(09).
001560*
001570*    REDEFINES 1 - VIEW THE PRICE TABLE'S TRADE DATE AS
001580*    ITS YEAR/MONTH/DAY COMPONENTS, USED FOR THE
001590*    STARTING-DATE LINE ON THE JOB-START BANNER.
001600*
001610 01  WS-FIRST-DATE-BYTES            PIC X(10).
001620 01  WS-FIRST-DATE-BROKEN-OUT REDEFINES WS-FIRST-DATE-BYTES.
001630     05  WS-FIRST-DATE-YEAR         PIC X(04).
001640     05  FILLER                     PIC X(01).
001650     05  WS-FIRST-DATE-MONTH        PIC X(02).
001660     05  FILLER                     PIC X(01).
001670     05  WS-FIRST-DATE-DAY          PIC X(02).
001680*
001690*    REDEFINES 2 - ALTERNATE DISPLAY VIEW OF THE LINEAR
001700*    REGRESSION WORK AREA FOR TRACE DISPLAYS WHEN UPSI-1
001710*    IS ON.
001720*
001730 01  WS-LINREG-WORK-R REDEFINES WS-LINREG-WORK.
001740     05  WS-LINREG-WORK-BYTES       PIC X(52).
001750*
001760*    REDEFINES 3 - ALTERNATE VIEW OF THE DAY-RETURN
001770*    ACCUMULATOR AS AN EDITED FIELD FOR TRACE DISPLAYS.
001780*
001790 01  WS-DAY-WORK-R REDEFINES WS-DAY-WORK.
001800     05  WS-DAY-WORK-BYTES          PIC X(23).
001810*
001820 PROCEDURE DIVISION.
001830*-----------------------*
001840 000-MAIN.
001850*
001860     ACCEPT CURRENT-DATE FROM DATE.
001870     ACCEPT CURRENT-TIME FROM TIME.
001880*
001890     PERFORM 800-INIT-REPORT.
001900     PERFORM 100-OPEN-FILES.
001910     PERFORM 200-LOAD-PRICE-TABLE.
001920*
001930     PERFORM 300-COMPUTE-SMA20-ALL-TICKERS
001940         VARYING WS-TICK-SUB FROM 1 BY 1
001950         UNTIL WS-TICK-SUB > WS-TICKER-COUNT.
001960*
001970     PERFORM 320-COMPUTE-LINREG-ALL-TICKERS
001980         VARYING WS-TICK-SUB FROM 1 BY 1
001990         UNTIL WS-TICK-SUB > WS-TICKER-COUNT.
002000*
002010     PERFORM 400-BACKTEST-ONE-DAY
002020         VARYING WS-DAY-SUB FROM 20 BY 1
002030         UNTIL WS-DAY-SUB > WS-DAY-COUNT.
002040*
002050     DISPLAY '----------------------------------------'.
002060     DISPLAY 'TRADING DAYS LOADED : ' WS-DAY-COUNT.
002070     DISPLAY 'TICKERS PROCESSED   : ' WS-TICKER-COUNT.
002080     DISPLAY '----------------------------------------'.
002090*
002100     PERFORM 900-CLOSE-FILES.
002110     STOP RUN.
002120*
002130 100-OPEN-FILES.
002140*
002150     OPEN INPUT  WORK-PRICE-IN.
002160     OPEN OUTPUT MR-DAILY-OUT.
002170*
002180 200-LOAD-PRICE-TABLE.
002190*
002200     READ WORK-PRICE-IN
002210         AT END MOVE 'Y' TO WS-WORKPRC-EOF-SW.
002220*
002230     IF PRC-HEADER-RECORD
002240         MOVE PRC-TICKER-COUNT TO WS-TICKER-COUNT
002250         MOVE 'Y' TO WS-HEADER-SEEN-SW
002260         READ WORK-PRICE-IN
002270             AT END MOVE 'Y' TO WS-WORKPRC-EOF-SW
002280         END-READ
002290     END-IF.
002300*
002310     PERFORM 210-STORE-ONE-DAY
002320         UNTIL WORKPRC-EOF.
002330*
002340 210-STORE-ONE-DAY.
002350*
002360     ADD 1 TO WS-DAY-COUNT.
002370     MOVE PRC-TRADE-DATE TO WS-PRICE-DATE(WS-DAY-COUNT).
002380*
002390     IF WS-DAY-COUNT = 1
002400         MOVE PRC-TRADE-DATE TO WS-FIRST-DATE-BYTES
002410     END-IF.
002420*
002430     PERFORM 215-STORE-ONE-TICKER-PRICE
002440         VARYING WS-TICK-SUB FROM 1 BY 1
002450         UNTIL WS-TICK-SUB > WS-TICKER-COUNT.
002460*
002470     READ WORK-PRICE-IN
002480         AT END MOVE 'Y' TO WS-WORKPRC-EOF-SW.
002490*
002500 215-STORE-ONE-TICKER-PRICE.
002510*
002520     MOVE PRC-ADJ-CLOSE(WS-TICK-SUB)
002530         TO WS-PRICE-VALUE(WS-DAY-COUNT, WS-TICK-SUB).
002540*
002550 300-COMPUTE-SMA20-ALL-TICKERS.
002560*
002570     PERFORM 310-COMPUTE-SMA20-ONE-DAY
002580         VARYING WS-DAY-SUB FROM 20 BY 1
002590         UNTIL WS-DAY-SUB > WS-DAY-COUNT.
002600*
002610 310-COMPUTE-SMA20-ONE-DAY.
002620*
002630     MOVE ZERO TO WS-SMA-WINDOW-SUM.
002640*
002650     PERFORM 315-ADD-ONE-WINDOW-DAY
002660         VARYING WS-WINDOW-SUB FROM 0 BY 1
002670         UNTIL WS-WINDOW-SUB > 19.
002680*
002690     COMPUTE WS-SMA-VALUE(WS-TICK-SUB, WS-DAY-SUB) ROUNDED =
002700         WS-SMA-WINDOW-SUM / 20.
002710*
002720 315-ADD-ONE-WINDOW-DAY.
002730*
002740     ADD WS-PRICE-VALUE(WS-DAY-SUB - WS-WINDOW-SUB,
002750         WS-TICK-SUB) TO WS-SMA-WINDOW-SUM.
002760*
002770 320-COMPUTE-LINREG-ALL-TICKERS.
002780*
002790     MOVE ZERO TO WS-SUM-X WS-SUM-Y WS-SUM-XY WS-SUM-X2.
002800*
002810     PERFORM 330-ADD-ONE-LINREG-POINT
002820         VARYING WS-LINREG-SUB FROM 1 BY 1
002830         UNTIL WS-LINREG-SUB > 5.
002840*
002850     COMPUTE WS-SLOPE ROUNDED =
002860         ((5 * WS-SUM-XY) - (WS-SUM-X * WS-SUM-Y))
002870         / ((5 * WS-SUM-X2) - (WS-SUM-X * WS-SUM-X)).
002880*
002890     COMPUTE WS-INTERCEPT ROUNDED =
002900         (WS-SUM-Y - (WS-SLOPE * WS-SUM-X)) / 5.
002910*
002920     COMPUTE WS-PREDICTED-PRICE(WS-TICK-SUB) ROUNDED =
002930         (WS-SLOPE * (WS-DAY-COUNT + 1)) + WS-INTERCEPT.
002940*
002950 330-ADD-ONE-LINREG-POINT.
002960*
002970     ADD WS-LINREG-SUB TO WS-SUM-X.
002980     ADD WS-PRICE-VALUE(WS-DAY-COUNT - 5 + WS-LINREG-SUB,
002990         WS-TICK-SUB) TO WS-SUM-Y.
003000     COMPUTE WS-SUM-XY ROUNDED = WS-SUM-XY +
003010         (WS-LINREG-SUB * WS-PRICE-VALUE(WS-DAY-COUNT - 5
003020         + WS-LINREG-SUB, WS-TICK-SUB)).
003030     COMPUTE WS-SUM-X2 ROUNDED =
003040         WS-SUM-X2 + (WS-LINREG-SUB * WS-LINREG-SUB).
003050*
003060 400-BACKTEST-ONE-DAY.
003070*
003080     MOVE ZERO TO WS-DAY-RETURN-ACCUM.
003090*
003100     PERFORM 410-APPLY-SIGNAL-ONE-TICKER
003110         VARYING WS-TICK-SUB FROM 1 BY 1
003120         UNTIL WS-TICK-SUB > WS-TICKER-COUNT.
003130*
003140     COMPUTE MR-OUT-DAILY-RETURN ROUNDED =
003150         WS-DAY-RETURN-ACCUM / WS-TICKER-COUNT.
003160     MOVE WS-DAY-SUB TO MR-OUT-DAY-NUMBER.
003170     PERFORM 430-WRITE-DAILY-RETURN.
003180*
003190 410-APPLY-SIGNAL-ONE-TICKER.
003200*
003210     IF WS-PRICE-VALUE(WS-DAY-SUB, WS-TICK-SUB) >
003220           WS-SMA-VALUE(WS-TICK-SUB, WS-DAY-SUB) * 1.05
003230        OR WS-PRICE-VALUE(WS-DAY-SUB, WS-TICK-SUB) >
003240           WS-PREDICTED-PRICE(WS-TICK-SUB)
003250         SUBTRACT 0.01 FROM WS-DAY-RETURN-ACCUM
003260     ELSE
003270         IF WS-PRICE-VALUE(WS-DAY-SUB, WS-TICK-SUB) <
003280               WS-SMA-VALUE(WS-TICK-SUB, WS-DAY-SUB) * 0.95
003290            OR WS-PRICE-VALUE(WS-DAY-SUB, WS-TICK-SUB) <
003300               WS-PREDICTED-PRICE(WS-TICK-SUB)
003310             ADD 0.01 TO WS-DAY-RETURN-ACCUM
003320         END-IF
003330     END-IF.
003340*
003350 430-WRITE-DAILY-RETURN.
003360*
003361     MOVE SPACES TO MR-DAILY-RECORD.
003362     MOVE '1' TO DRT-RECORD-TYPE.
003370     MOVE MR-OUT-DAY-NUMBER TO DRT-DAY-NUMBER.
003380     MOVE MR-OUT-DAILY-RETURN TO DRT-DAILY-RETURN.
003390     WRITE MR-DAILY-RECORD.
003400*
003410 800-INIT-REPORT.
003420*
003430     DISPLAY '****************************************'.
003440     DISPLAY '* INVENTURE GROWTH AND SECURITIES'.
003450     DISPLAY '* STKMNREV - MEAN REVERSION BACKTEST'.
003460     DISPLAY '****************************************'.
003470     DISPLAY 'STKMNREV STARTED DATE = ' CURRENT-MONTH '/'
003480            CURRENT-DAY '/' CURRENT-YEAR  '  (mm/dd/yy)'.
003490     DISPLAY '             TIME = ' CURRENT-HOUR ':'
003500            CURRENT-MINUTE ':' CURRENT-SECOND.
003510     MOVE ZERO TO WS-DAY-COUNT WS-TICKER-COUNT.
003520*
003530 900-CLOSE-FILES.
003540*
003550     CLOSE WORK-PRICE-IN.
003560     CLOSE MR-DAILY-OUT.
003570*
003580 END PROGRAM STKMNREV.
