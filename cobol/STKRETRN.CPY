000010************************************************************
000020* STKRETRN.CPY
000030* INVENTURE GROWTH AND SECURITIES  -  MARKET DATA SERVICES
000040*-----------------------------------------------------------
000050* COPY MEMBER   : STKRETRN
000060* DESCRIPTION   : DAILY PORTFOLIO-RETURN RECORD.  ONE RECORD
000070*                 PER TRADING DAY, PRODUCED BY A STRATEGY
000080*                 BACKTEST (STKMNREV OR STKRSIEM) AND
000090*                 CONSUMED BY STKBKTST.
000100*-----------------------------------------------------------
000110* CHANGE LOG
000120*   2003-02-18  SRP  STK0002  ORIGINAL COPY MEMBER                 STK0002
000130*   1999-02-02  SRP  STK0099  Y2K - NO DATE FIELDS, SEQ NBR ONLY   STK0099
000131*   2013-06-02  RJT  STK0049  WIDENED PER AUDIT - RECORD HEADER    STK0049
000132*                    FIELDS, CUMULATIVE RETURN, PORTFOLIO VALUE,
000133*                    SIGNAL FLAG AND TRADE DATE ADDED SO ONE
000134*                    RECORD CARRIES THE FULL DAILY HISTORY LINE
000140************************************************************
000150 01  DAILY-RETURN-RECORD.
000151     05  DRT-RECORD-TYPE             PIC X(01).
000152         88  DRT-TYPE-DAILY                VALUE '1'.
000153         88  DRT-TYPE-SUMMARY              VALUE '9'.
000154     05  DRT-RUN-ID                  PIC X(08).
000155     05  DRT-STRATEGY-CODE           PIC X(04).
000156         88  DRT-STRATEGY-MEAN-REV         VALUE 'MNRV'.
000157         88  DRT-STRATEGY-RSI-EMA          VALUE 'RSIE'.
000158     05  DRT-TRADING-DATE.
000159         10  DRT-TRADE-YEAR          PIC 9(04).
000160         10  DRT-TRADE-MONTH         PIC 9(02).
000161         10  DRT-TRADE-DAY           PIC 9(02).
000162     05  DRT-DAY-NUMBER              PIC 9(05).
000170     05  DRT-DAILY-RETURN             PIC S9(03)V9(06).
000171     05  DRT-CUM-RETURN              PIC S9(05)V9(06).
000172     05  DRT-PORTFOLIO-VALUE         PIC S9(11)V9(02).
000173     05  DRT-TICKER-COUNT            PIC 9(03).
000174     05  DRT-SIGNAL-FLAG             PIC X(01).
000175         88  DRT-SIGNAL-BUY                VALUE 'B'.
000176         88  DRT-SIGNAL-SELL               VALUE 'S'.
000177         88  DRT-SIGNAL-HOLD               VALUE 'H'.
000178     05  DRT-SOURCE-SYSTEM           PIC X(08).
000180     05  FILLER                      PIC X(15).
000190************************************************************
000200* END OF COPY MEMBER STKRETRN
000210************************************************************
